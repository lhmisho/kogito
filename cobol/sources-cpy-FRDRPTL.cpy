000100*-----------------------------------------------------------------
000200*    COPYBOOK      : FRDRPTL
000300*    DESCRIPTION   : PRINT LINE FOR THE FRAUD REFERENCE DATA LOAD
000400*                    REPORT WRITTEN BY FRDTHDRV.  ONE 01-LEVEL
000500*                    PER LINE STYLE, REDEFINING THE COMMON
000600*                    PRINT-LINE AREA FOR EACH REPORT SECTION.
000700*-----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* TAG     DEV      DATE       DESCRIPTION
001100* ------- -------- ---------- ------------------------------------
001200* FRD0019 ACNBRN   14/03/1994 - INITIAL VERSION
001300* FRD0044 ACNMOK   19/02/2009 - REQ#12290 - ADD COUNTRY LOOKUP
001400*                    RESULTS SECTION LAYOUT
001500*-----------------------------------------------------------------
001600 01  FRDRPTL-DETAIL-LINE.
001700     05  FRDRPTL-SOURCE              PIC X(30).
001800     05  FILLER                      PIC X(01).
001900     05  FRDRPTL-ROWS-READ           PIC Z(6)9.
002000     05  FILLER                      PIC X(02).
002100     05  FRDRPTL-LOADED              PIC Z(5)9  BLANK WHEN ZERO.
002200     05  FILLER                      PIC X(02).
002300     05  FRDRPTL-SKIPPED             PIC ZZZ,ZZ9.
002400     05  FILLER                      PIC X(02).
002500     05  FRDRPTL-DEFAULTED           PIC ZZZ,ZZ9.
002600     05  FILLER                      PIC X(15).
002700
002800 01  FRDRPTL-DETAIL-LINE-NA REDEFINES FRDRPTL-DETAIL-LINE.
002900     05  FRDRPTL-NA-SOURCE           PIC X(30).
003000     05  FILLER                      PIC X(01).
003100     05  FRDRPTL-NA-ROWS-READ        PIC Z(6)9.
003200     05  FILLER                      PIC X(02).
003300     05  FRDRPTL-NA-LOADED           PIC X(07).
003400     05  FILLER                      PIC X(02).
003500     05  FRDRPTL-NA-SKIPPED          PIC X(07).
003600     05  FILLER                      PIC X(02).
003700     05  FRDRPTL-NA-DEFAULTED        PIC X(09).
003800     05  FILLER                      PIC X(15).
003900
004000 01  FRDRPTL-LOOKUP-LINE.
004100     05  FRDRPTL-LK-NORMALIZED       PIC X(40).
004200     05  FILLER                      PIC X(02).
004300     05  FRDRPTL-LK-MATCH-TYPE       PIC X(05).
004400     05  FILLER                      PIC X(02).
004500     05  FRDRPTL-LK-DECISION         PIC X(12).
004600     05  FILLER                      PIC X(15).
