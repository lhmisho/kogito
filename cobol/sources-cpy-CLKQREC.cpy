000100*-----------------------------------------------------------------
000200*    COPYBOOK      : CLKQREC
000300*    RECORD        : COUNTRY-LOOKUP-REQUEST
000400*                    (WORK FILE - NOT A SOURCE TABLE)
000500*    DESCRIPTION   : ONE COUNTRY NAME/CODE TO RESOLVE PER RECORD,
000600*                    DRIVING THE FRDVCTRY CALLED ROUTINE ONCE PER
000700*                    RECORD.
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* TAG     DEV      DATE       DESCRIPTION
001200* ------- -------- ---------- ------------------------------------
001300* FRD0009 ACNBRN   14/03/1994 - INITIAL VERSION
001400*-----------------------------------------------------------------
001500 01  CLKQ-RECORD.
001600     05  CLKQ-INPUT-VALUE            PIC X(40).
001700     05  FILLER                      PIC X(10).
