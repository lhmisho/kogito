000100*-----------------------------------------------------------------
000200*    COPYBOOK      : FRDCMWS
000300*    DESCRIPTION   : COMMON WORKING STORAGE FOR THE FRAUD
000400*                    REFERENCE-DATA LOAD SUITE.  CARRIES THE
000500*                    FILE-STATUS CONDITION NAMES AND THE RUN-DATE
000600*                    WORK AREA SHARED BY FRDTHDRV AND EVERY
000700*                    FRDVxxxx CALLED LOADER ROUTINE.
000800*    COPY IS MADE  : 01 WK-C-COMMON. COPY FRDCMWS.
000900*-----------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*-----------------------------------------------------------------
001200* TAG     DEV      DATE       DESCRIPTION
001300* ------- -------- ---------- ------------------------------------
001400* FRD0001 ACNBRN   14/03/1994 - INITIAL VERSION - FRAUD REFERENCE
001500*                    DATA EXTRACT/DEFAULT/LOAD PROJECT
001600* FRD0014 ACNTLY   09/11/1998 - Y2K REMEDIATION - RUN-DATE BROKEN
001700*                    OUT TO 4-DIGIT CENTURY/YEAR
001800* FRD0037 ACNKOW   22/07/2006 - REQ#8814 - ADD WK-C-DATE-WORK-BRK
001900*                    REDEFINES FOR EFFECTIVE-TO COMPARISONS
002000*-----------------------------------------------------------------
002100    05  WK-C-FILE-STATUS            PIC X(02).
002200        88  WK-C-SUCCESSFUL                  VALUE "00".
002300        88  WK-C-END-OF-FILE                 VALUE "10".
002400        88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002500        88  WK-C-DUPLICATE-KEY               VALUE "22".
002600    05  WK-C-RUN-DATE               PIC 9(08).
002700    05  WK-C-RUN-DATE-BRK REDEFINES WK-C-RUN-DATE.
002800        10  WK-C-RUN-DATE-CCYY      PIC 9(04).
002900        10  WK-C-RUN-DATE-MM        PIC 9(02).
003000        10  WK-C-RUN-DATE-DD        PIC 9(02).
003100    05  WK-C-DATE-WORK              PIC 9(08).
003200    05  WK-C-DATE-WORK-BRK REDEFINES WK-C-DATE-WORK.
003300        10  WK-C-DATE-WORK-CCYY     PIC 9(04).
003400        10  WK-C-DATE-WORK-MM       PIC 9(02).
003500        10  WK-C-DATE-WORK-DD       PIC 9(02).
003600    05  WK-N-ROWS-READ              PIC 9(07) COMP-3.
003700    05  WK-N-ROWS-LOADED            PIC 9(07) COMP-3.
003800    05  WK-N-ROWS-SKIPPED           PIC 9(07) COMP-3.
003900    05  WK-N-ROWS-DEFAULTED         PIC 9(07) COMP-3.
004000    05  FILLER                      PIC X(10).
