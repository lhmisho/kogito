000100*-----------------------------------------------------------------
000200*    COPYBOOK      : FCBLREC
000300*    RECORD        : FRAUD-COUNTRY-BLOCK-REC
000400*                    (SOURCE: FRAUD_COUNTRY_BLOCK_RULE)
000500*    DESCRIPTION   : ONE ROW PER COUNTRY BLOCK/RISK DECISION.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* TAG     DEV      DATE       DESCRIPTION
001000* ------- -------- ---------- ------------------------------------
001100* FRD0008 ACNBRN   14/03/1994 - INITIAL VERSION
001200*-----------------------------------------------------------------
001300 01  FCBL-RECORD.
001400     05  FCBL-COUNTRY-CODE           PIC X(04).
001500     05  FCBL-COUNTRY-NAME           PIC X(40).
001600     05  FCBL-DECISION-LEVEL         PIC X(12).
001700     05  FCBL-IS-ACTIVE              PIC 9(01).
001800         88  FCBL-ACTIVE                    VALUE 1.
001900         88  FCBL-INACTIVE                  VALUE 0.
002000     05  FILLER                      PIC X(23).
