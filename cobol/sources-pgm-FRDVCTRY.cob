000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FRDVCTRY.
000500 AUTHOR.         ACNBRN.
000600 INSTALLATION.   PRIMEBANK FRAUD SYSTEMS - AS400 BATCH CENTRE.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       PRIMEBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RESOLVE A RAW COUNTRY
001200*               NAME OR CODE TO A BLOCK/RISK DECISION LEVEL.  ON
001300*               THE FIRST CALL OF A RUN (WK-C-CTRY-FIRST-CALL =
001400*               "Y") THE ACTIVE ROWS OF FRAUD-COUNTRY-BLOCK-RULE
001500*               ARE READ INTO A WORKING-STORAGE TABLE THAT STAYS
001600*               RESIDENT FOR THE REST OF THE RUN - WORKING-
001700*               STORAGE IS NOT REINITIALISED BETWEEN CALLS, SO
001800*               SUBSEQUENT CALLS SKIP THE FILE ENTIRELY.
001900*
002000*               EACH CALL NORMALISES THE RAW VALUE (TRIM, RUN OF
002100*               EMBEDDED SPACES COLLAPSED TO ONE, UPPER-CASED),
002200*               APPLIES A SMALL HARD-CODED ALIAS LIST FOR COMMON
002300*               COUNTRY NAME VARIANTS, THEN LOOKS FOR AN EXACT
002400*               MATCH ON NAME OR CODE.  WHEN NO EXACT MATCH IS
002500*               FOUND, THE FIRST TABLE ROW (IN FILE ORDER) WHOSE
002600*               NAME CONTAINS THE NORMALISED VALUE AS A SUBSTRING
002700*               IS ACCEPTED AS A FUZZY MATCH.
002800*
002900*================================================================
003000* HISTORY OF MODIFICATION:
003100*================================================================
003200* TAG     DEV      DATE       DESCRIPTION
003300* ------- -------- ---------- -----------------------------------
003400* FRD0031 ACNBRN   14/03/1994 - INITIAL VERSION - EXACT MATCH ON
003500*                    COUNTRY NAME ONLY.
003600* FRD0035 ACNTLY   20/06/1996 - REQ#2277 - EXACT MATCH EXTENDED
003700*                    TO ALSO TEST THE COUNTRY CODE.
003800* FRD0044 ACNTLY   09/11/1998 - Y2K REMEDIATION - REVIEWED, NO
003900*                    DATE FIELDS ON THIS TABLE.
004000* FRD0059 ACNKOW   14/02/2008 - REQ#8940 - RESIDENT TABLE LOADED
004100*                    ONCE PER RUN VIA WK-C-CTRY-FIRST-CALL RATHER
004200*                    THAN RE-READ ON EVERY CALL.
004300* FRD0064 ACNOKO   11/02/2011 - REQ#9902 - INPUT NORMALISATION
004400*                    (TRIM/COLLAPSE/UPPER-CASE), ALIAS LIST AND
004500*                    FUZZY SUBSTRING FALL-BACK ADDED.
004600* FRD0068 ACNOKO   11/02/2011 - REQ#9902 - WK-N-CTRY-ROWS-READ
004700*                    RETURNED SO THE DRIVER CAN REPORT THE
004800*                    RESIDENT TABLE SIZE ON THE LOAD SUMMARY.
004900*================================================================
005000*
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005900                   UPSI-0 IS UPSI-SWITCH-0
006000                       ON  STATUS IS U0-ON
006100                       OFF STATUS IS U0-OFF.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT FRAUD-COUNTRY-BLOCK ASSIGN TO DATABASE-FCBLFILE
006600            ORGANIZATION      IS SEQUENTIAL
006700            ACCESS MODE       IS SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900
007000***************
007100 DATA DIVISION.
007200***************
007300 FILE SECTION.
007400**************
007500 FD  FRAUD-COUNTRY-BLOCK
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS FCBL-RECORD.
007800     COPY FCBLREC.
007900
008000 WORKING-STORAGE SECTION.
008100*************************
008200 01  FILLER                          PIC X(24)        VALUE
008300     "** PROGRAM FRDVCTRY **".
008400
008500 01  WK-C-COMMON.
008600     COPY FRDCMWS.
008700
008800 01  WK-C-WORK-AREA.
008900     05  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
009000         88  WK-C-EOF-YES                   VALUE "Y".
009100         88  WK-C-EOF-NO                     VALUE "N".
009200     05  WK-C-CTRY-INPUT-UPPER       PIC X(40).
009300     05  WK-C-CTRY-NORM-BUILD        PIC X(40).
009400     05  WK-C-CTRY-CUR-CHAR          PIC X(01).
009500     05  WK-N-CTRY-SCAN-IDX          PIC 9(02) COMP-3.
009600     05  WK-N-CTRY-OUT-IDX           PIC 9(02) COMP-3.
009700     05  WK-N-CTRY-NORM-LEN          PIC 9(02) COMP-3.
009800     05  WK-N-CTRY-TALLY             PIC 9(04) COMP-3.
009900     05  WK-C-CTRY-LAST-SPACE-SW     PIC X(01).
010000         88  WK-C-CTRY-LAST-WAS-SPACE      VALUE "Y".
010100         88  WK-C-CTRY-LAST-NOT-SPACE      VALUE "N".
010200     05  WK-C-CTRY-FOUND-SW          PIC X(01).
010300         88  WK-C-CTRY-FOUND-YES           VALUE "Y".
010400         88  WK-C-CTRY-FOUND-NO            VALUE "N".
010500
010600* ------------- RESIDENT COUNTRY-BLOCK TABLE --------------------*
010700*    LOADED ONCE (SEE WK-C-CTRY-FIRST-CALL ON THE LINKAGE RECORD)
010800*    AND HELD IN WORKING-STORAGE FOR THE REST OF THE RUN.
010900 01  WK-C-CTRY-BLOCK-TABLE.
011000     05  WK-C-CTRY-BLOCK-ENTRY OCCURS 300 TIMES
011100                          INDEXED BY WK-X-CTRY-BLOCK-IDX.
011200         10  WK-C-CTRY-BLOCK-CODE    PIC X(04).
011300         10  WK-C-CTRY-BLOCK-NAME    PIC X(40).
011400         10  WK-C-CTRY-BLOCK-DECN    PIC X(12).
011500 01  WK-N-CTRY-BLOCK-COUNT           PIC 9(04) COMP-3 VALUE ZERO.
011600
011700*****************
011800 LINKAGE SECTION.
011900*****************
012000     COPY LNKCTRY.
012100 EJECT
012200********************************************
012300 PROCEDURE DIVISION USING WK-C-CTRY-RECORD.
012400********************************************
012500 MAIN-MODULE.
012600     PERFORM A000-PROCESS-CALLED-ROUTINE
012700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012800     PERFORM Z000-END-PROGRAM-ROUTINE
012900        THRU Z999-END-PROGRAM-ROUTINE-EX.
013000     GOBACK.
013100
013200*----------------------------------------------------------------*
013300 A000-PROCESS-CALLED-ROUTINE.
013400*----------------------------------------------------------------*
013500     IF  WK-C-CTRY-FIRST-CALL-YES
013600         PERFORM B000-LOAD-COUNTRY-TABLE
013700            THRU B099-LOAD-COUNTRY-TABLE-EX.
013800     MOVE    WK-N-CTRY-BLOCK-COUNT   TO    WK-N-CTRY-ROWS-READ.
013900
014000     MOVE    SPACES         TO    WK-C-CTRY-NORMALIZED.
014100     MOVE    "NONE "        TO    WK-C-CTRY-MATCH-TYPE.
014200     MOVE    "NONE        " TO    WK-C-CTRY-DECISION.
014300
014400     PERFORM C000-NORMALIZE-INPUT
014500        THRU C099-NORMALIZE-INPUT-EX.
014600     PERFORM C500-APPLY-ALIAS-LIST
014700        THRU C599-APPLY-ALIAS-LIST-EX.
014800
014900     SET     WK-C-CTRY-FOUND-NO     TO    TRUE.
015000     IF  WK-N-CTRY-BLOCK-COUNT NOT = ZERO
015100         PERFORM D010-EXACT-MATCH-ONE
015200            THRU D019-EXACT-MATCH-ONE-EX
015300            VARYING WK-X-CTRY-BLOCK-IDX FROM 1 BY 1
015400            UNTIL WK-X-CTRY-BLOCK-IDX > WK-N-CTRY-BLOCK-COUNT
015500               OR WK-C-CTRY-FOUND-YES.
015600
015700     IF  WK-C-CTRY-FOUND-NO AND WK-N-CTRY-NORM-LEN NOT = ZERO
015800             AND WK-N-CTRY-BLOCK-COUNT NOT = ZERO
015900         PERFORM D510-FUZZY-MATCH-ONE
016000            THRU D519-FUZZY-MATCH-ONE-EX
016100            VARYING WK-X-CTRY-BLOCK-IDX FROM 1 BY 1
016200            UNTIL WK-X-CTRY-BLOCK-IDX > WK-N-CTRY-BLOCK-COUNT
016300               OR WK-C-CTRY-FOUND-YES.
016400
016500     MOVE    WK-C-CTRY-NORM-BUILD    TO    WK-C-CTRY-NORMALIZED.
016600
016700 A099-PROCESS-CALLED-ROUTINE-EX.
016800     EXIT.
016900
017000*----------------------------------------------------------------*
017100 B000-LOAD-COUNTRY-TABLE.
017200*----------------------------------------------------------------*
017300     MOVE    ZERO      TO   WK-N-CTRY-BLOCK-COUNT.
017400     OPEN INPUT FRAUD-COUNTRY-BLOCK.
017500     IF  NOT WK-C-SUCCESSFUL
017600         DISPLAY "FRDVCTRY - OPEN FILE ERROR - FCBLFILE"
017700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017800         GO TO B099-LOAD-COUNTRY-TABLE-EX.
017900
018000     SET     WK-C-EOF-NO             TO    TRUE.
018100     PERFORM B110-READ-COUNTRY-BLOCK
018200        THRU B119-READ-COUNTRY-BLOCK-EX.
018300
018400     PERFORM B120-PROCESS-COUNTRY-BLOCK-ROW
018500        THRU B129-PROCESS-COUNTRY-BLOCK-ROW-EX
018600        UNTIL WK-C-EOF-YES.
018700
018800     CLOSE FRAUD-COUNTRY-BLOCK.
018900
019000 B099-LOAD-COUNTRY-TABLE-EX.
019100     EXIT.
019200
019300*----------------------------------------------------------------*
019400 B110-READ-COUNTRY-BLOCK.
019500*----------------------------------------------------------------*
019600     READ FRAUD-COUNTRY-BLOCK
019700         AT END
019800             SET  WK-C-EOF-YES      TO    TRUE
019900             GO TO B119-READ-COUNTRY-BLOCK-EX.
020000
020100     IF  NOT WK-C-SUCCESSFUL
020200         DISPLAY "FRDVCTRY - READ FILE ERROR - FCBLFILE"
020300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020400         SET  WK-C-EOF-YES          TO    TRUE
020500         GO TO B119-READ-COUNTRY-BLOCK-EX.
020600
020700 B119-READ-COUNTRY-BLOCK-EX.
020800     EXIT.
020900
021000*----------------------------------------------------------------*
021100 B120-PROCESS-COUNTRY-BLOCK-ROW.
021200*----------------------------------------------------------------*
021300     IF  FCBL-IS-ACTIVE = 1
021400             AND WK-N-CTRY-BLOCK-COUNT < 300
021500         ADD     1          TO    WK-N-CTRY-BLOCK-COUNT
021600         SET     WK-X-CTRY-BLOCK-IDX
021700                            TO    WK-N-CTRY-BLOCK-COUNT
021800         MOVE    FCBL-COUNTRY-CODE  TO
021900                 WK-C-CTRY-BLOCK-CODE (WK-X-CTRY-BLOCK-IDX)
022000         MOVE    FCBL-COUNTRY-NAME  TO
022100                 WK-C-CTRY-BLOCK-NAME (WK-X-CTRY-BLOCK-IDX)
022200         MOVE    FCBL-DECISION-LEVEL TO
022300                 WK-C-CTRY-BLOCK-DECN (WK-X-CTRY-BLOCK-IDX).
022400
022500     PERFORM B110-READ-COUNTRY-BLOCK
022600        THRU B119-READ-COUNTRY-BLOCK-EX.
022700
022800 B129-PROCESS-COUNTRY-BLOCK-ROW-EX.
022900     EXIT.
023000
023100*----------------------------------------------------------------*
023200 C000-NORMALIZE-INPUT.
023300*----------------------------------------------------------------*
023400*    UPPER-CASES THE RAW VALUE, THEN SCANS IT LEFT TO RIGHT
023500*    DROPPING LEADING SPACES, TRAILING SPACES AND COLLAPSING ANY
023600*    RUN OF EMBEDDED SPACES DOWN TO A SINGLE SPACE.
023700     MOVE    WK-C-CTRY-RAW-VALUE     TO    WK-C-CTRY-INPUT-UPPER.
023800     INSPECT WK-C-CTRY-INPUT-UPPER CONVERTING
023900             "abcdefghijklmnopqrstuvwxyz" TO
024000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024100
024200     MOVE    SPACES         TO    WK-C-CTRY-NORM-BUILD.
024300     MOVE    ZERO           TO    WK-N-CTRY-OUT-IDX.
024400     SET     WK-C-CTRY-LAST-WAS-SPACE TO TRUE.
024500
024600     PERFORM C010-SCAN-ONE-CHARACTER
024700        THRU C019-SCAN-ONE-CHARACTER-EX
024800        VARYING WK-N-CTRY-SCAN-IDX FROM 1 BY 1
024900        UNTIL WK-N-CTRY-SCAN-IDX > 40.
025000
025100*    THE LAST CHARACTER COPIED WAS ITSELF A SPACE (THE ONE-SPACE
025200*    SEPARATOR THAT WOULD HAVE STARTED THE NEXT WORD) - DROPPING
025300*    IT FROM THE COUNT IS ENOUGH, THE BUFFER BYTE IS ALREADY A
025400*    SPACE.
025500     IF  WK-C-CTRY-LAST-WAS-SPACE AND WK-N-CTRY-OUT-IDX > ZERO
025600         SUBTRACT 1 FROM WK-N-CTRY-OUT-IDX.
025700
025800     MOVE    WK-N-CTRY-OUT-IDX       TO    WK-N-CTRY-NORM-LEN.
025900
026000 C099-NORMALIZE-INPUT-EX.
026100     EXIT.
026200
026300*----------------------------------------------------------------*
026400 C010-SCAN-ONE-CHARACTER.
026500*----------------------------------------------------------------*
026600     MOVE    WK-C-CTRY-INPUT-UPPER (WK-N-CTRY-SCAN-IDX: 1)
026700                                    TO    WK-C-CTRY-CUR-CHAR.
026800
026900     IF  WK-C-CTRY-CUR-CHAR = SPACE
027000         IF  WK-C-CTRY-LAST-NOT-SPACE
027100             ADD  1                 TO    WK-N-CTRY-OUT-IDX
027200             MOVE SPACE             TO
027300                 WK-C-CTRY-NORM-BUILD (WK-N-CTRY-OUT-IDX: 1)
027400             SET  WK-C-CTRY-LAST-WAS-SPACE TO TRUE
027500         END-IF
027600     ELSE
027700         ADD      1                 TO    WK-N-CTRY-OUT-IDX
027800         MOVE     WK-C-CTRY-CUR-CHAR TO
027900                 WK-C-CTRY-NORM-BUILD (WK-N-CTRY-OUT-IDX: 1)
028000         SET      WK-C-CTRY-LAST-NOT-SPACE TO TRUE.
028100
028200 C019-SCAN-ONE-CHARACTER-EX.
028300     EXIT.
028400
028500*----------------------------------------------------------------*
028600 C500-APPLY-ALIAS-LIST.
028700*----------------------------------------------------------------*
028800*    A SMALL HARD-CODED LIST OF NAME VARIANTS SEEN ON INCOMING
028900*    TRANSACTIONS THAT DO NOT MATCH THE COUNTRY-BLOCK TABLE'S
029000*    OWN SPELLING.  ONLY SEVEN ENTRIES - NOT WORTH A TABLE.
029100     EVALUATE WK-C-CTRY-NORM-BUILD
029200         WHEN "BURKINA FASSO"
029300             MOVE "BURKINA FASO"       TO WK-C-CTRY-NORM-BUILD
029400             MOVE 12 TO WK-N-CTRY-NORM-LEN
029500         WHEN "THE GAMBIA"
029600             MOVE "GAMBIA"             TO WK-C-CTRY-NORM-BUILD
029700             MOVE 6  TO WK-N-CTRY-NORM-LEN
029800         WHEN "REPUBLIC OF KOREA"
029900             MOVE "SOUTH KOREA"        TO WK-C-CTRY-NORM-BUILD
030000             MOVE 11 TO WK-N-CTRY-NORM-LEN
030100         WHEN "DPRK"
030200             MOVE "NORTH KOREA"        TO WK-C-CTRY-NORM-BUILD
030300             MOVE 11 TO WK-N-CTRY-NORM-LEN
030400         WHEN "USA"
030500             MOVE "UNITED STATES"      TO WK-C-CTRY-NORM-BUILD
030600             MOVE 13 TO WK-N-CTRY-NORM-LEN
030700         WHEN "UK"
030800             MOVE "UNITED KINGDOM"     TO WK-C-CTRY-NORM-BUILD
030900             MOVE 14 TO WK-N-CTRY-NORM-LEN
031000         WHEN "UAE"
031100             MOVE "UNITED ARAB EMIRATES" TO WK-C-CTRY-NORM-BUILD
031200             MOVE 20 TO WK-N-CTRY-NORM-LEN
031300         WHEN OTHER
031400             CONTINUE
031500     END-EVALUATE.
031600
031700 C599-APPLY-ALIAS-LIST-EX.
031800     EXIT.
031900
032000*----------------------------------------------------------------*
032100 D010-EXACT-MATCH-ONE.
032200*----------------------------------------------------------------*
032300     IF  WK-C-CTRY-BLOCK-NAME (WK-X-CTRY-BLOCK-IDX)
032400             = WK-C-CTRY-NORM-BUILD
032500             OR WK-C-CTRY-BLOCK-CODE (WK-X-CTRY-BLOCK-IDX)
032600             = WK-C-CTRY-NORM-BUILD
032700         SET  WK-C-CTRY-FOUND-YES  TO    TRUE
032800         MOVE "EXACT"              TO    WK-C-CTRY-MATCH-TYPE
032900         MOVE WK-C-CTRY-BLOCK-DECN (WK-X-CTRY-BLOCK-IDX) TO
033000                 WK-C-CTRY-DECISION.
033100
033200 D019-EXACT-MATCH-ONE-EX.
033300     EXIT.
033400
033500*----------------------------------------------------------------*
033600 D510-FUZZY-MATCH-ONE.
033700*----------------------------------------------------------------*
033800*    THE NORMALISED VALUE, REFERENCE-MODIFIED TO ITS TRIMMED
033900*    LENGTH, IS TALLIED AGAINST THE TABLE NAME - A NON-ZERO
034000*    TALLY MEANS IT OCCURS SOMEWHERE WITHIN THE NAME.
034100     MOVE    ZERO      TO   WK-N-CTRY-TALLY.
034200     INSPECT WK-C-CTRY-BLOCK-NAME (WK-X-CTRY-BLOCK-IDX)
034300             TALLYING WK-N-CTRY-TALLY FOR ALL
034400             WK-C-CTRY-NORM-BUILD (1: WK-N-CTRY-NORM-LEN).
034500
034600     IF  WK-N-CTRY-TALLY > ZERO
034700         SET  WK-C-CTRY-FOUND-YES  TO    TRUE
034800         MOVE "FUZZY"              TO    WK-C-CTRY-MATCH-TYPE
034900         MOVE WK-C-CTRY-BLOCK-DECN (WK-X-CTRY-BLOCK-IDX) TO
035000                 WK-C-CTRY-DECISION.
035100
035200 D519-FUZZY-MATCH-ONE-EX.
035300     EXIT.
035400*---------------------------------------------------------------*
035500*                   PROGRAM SUBROUTINE                         *
035600*---------------------------------------------------------------*
035700 Y900-ABNORMAL-TERMINATION.
035800     PERFORM Z000-END-PROGRAM-ROUTINE
035900        THRU Z999-END-PROGRAM-ROUTINE-EX.
036000     GOBACK.
036100
036200 Z000-END-PROGRAM-ROUTINE.
036300     CONTINUE.
036400
036500 Z999-END-PROGRAM-ROUTINE-EX.
036600     EXIT.
036700
036800******************************************************************
036900************** END OF PROGRAM SOURCE -  FRDVCTRY ***************
037000******************************************************************
