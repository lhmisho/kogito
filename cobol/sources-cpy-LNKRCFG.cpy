000100*-----------------------------------------------------------------
000200*    COPYBOOK      : LNKRCFG
000300*    DESCRIPTION   : LINKAGE RECORD, FRDTHDRV TO FRDVRCFG
000400*                    (TRANSLATABLE UNIT 7 - WEIGHTED RULE-CONFIG
000500*                    LOADER).
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* TAG     DEV      DATE       DESCRIPTION
001000* ------- -------- ---------- ------------------------------------
001100* FRD0018 ACNBRN   14/03/1994 - INITIAL VERSION
001200*-----------------------------------------------------------------
001300 01  WK-C-RCFG-RECORD.
001400     05  WK-C-RCFG-INPUT.
001500         10  FILLER                  PIC X(01).
001600     05  WK-C-RCFG-OUTPUT.
001700         10  WK-N-RCFG-ROWS-READ     PIC 9(07) COMP-3.
001800         10  WK-N-RCFG-ROWS-LOADED   PIC 9(07) COMP-3.
001900         10  WK-N-RCFG-ROWS-SKIPPED  PIC 9(07) COMP-3.
002000         10  WK-C-RCFG-GLOBAL-FOUND  PIC X(01).
002100             88  WK-C-RCFG-GLOBAL-YES      VALUE "Y".
002200             88  WK-C-RCFG-GLOBAL-NO       VALUE "N".
002300         10  WK-C-RCFG-ERROR-CD      PIC X(07).
002400         10  WK-C-RCFG-ERROR-VIEW REDEFINES WK-C-RCFG-ERROR-CD.
002500             15  WK-C-RCFG-ERROR-MODULE   PIC X(03).
002600             15  WK-C-RCFG-ERROR-NUMBER   PIC X(04).
002700     05  FILLER                      PIC X(10).
