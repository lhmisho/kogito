000100*-----------------------------------------------------------------
000200*    COPYBOOK      : MPTTREC
000300*    RECORD        : MYPRIME-THRESHOLD-TYPED-REC (TYPED VARIANT)
000400*                    (SOURCE: MYPRIME_THRESHOLDS)
000500*    DESCRIPTION   : ONE ROW PER MYPRIME TYPED THRESHOLD KEY.
000600*                    MPTT-THRESHOLD-VALUE IS RAW TEXT, PARSED PER
000700*                    MPTT-DATA-TYPE BY FRDVMPTT.
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* TAG     DEV      DATE       DESCRIPTION
001200* ------- -------- ---------- ------------------------------------
001300* FRD0005 ACNBRN   14/03/1994 - INITIAL VERSION
001400*-----------------------------------------------------------------
001500 01  MPTT-RECORD.
001600     05  MPTT-THRESHOLD-KEY          PIC X(40).
001700     05  MPTT-THRESHOLD-VALUE        PIC X(20).
001800     05  MPTT-DATA-TYPE              PIC X(10).
001900     05  MPTT-IS-ACTIVE              PIC 9(01).
002000         88  MPTT-ACTIVE                    VALUE 1.
002100         88  MPTT-INACTIVE                  VALUE 0.
002200     05  FILLER                      PIC X(09).
