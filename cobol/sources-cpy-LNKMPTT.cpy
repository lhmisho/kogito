000100*-----------------------------------------------------------------
000200*    COPYBOOK      : LNKMPTT
000300*    DESCRIPTION   : LINKAGE RECORD, FRDTHDRV TO FRDVMPTT
000400*                    (TRANSLATABLE UNIT 4 - MYPRIME TYPED
000500*                    THRESHOLD LOADER).
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* TAG     DEV      DATE       DESCRIPTION
001000* ------- -------- ---------- ------------------------------------
001100* FRD0015 ACNBRN   14/03/1994 - INITIAL VERSION
001200*-----------------------------------------------------------------
001300 01  WK-C-MPTT-RECORD.
001400     05  WK-C-MPTT-INPUT.
001500         10  WK-N-MPTT-RUN-DATE      PIC 9(08).
001600     05  WK-C-MPTT-OUTPUT.
001700         10  WK-N-MPTT-ROWS-READ     PIC 9(07) COMP-3.
001800         10  WK-N-MPTT-ROWS-LOADED   PIC 9(07) COMP-3.
001900         10  WK-N-MPTT-ROWS-SKIPPED  PIC 9(07) COMP-3.
002000         10  WK-N-MPTT-ROWS-DFLTED   PIC 9(07) COMP-3.
002100         10  WK-C-MPTT-ERROR-CD      PIC X(07).
002200         10  WK-C-MPTT-ERROR-VIEW REDEFINES WK-C-MPTT-ERROR-CD.
002300             15  WK-C-MPTT-ERROR-MODULE   PIC X(03).
002400             15  WK-C-MPTT-ERROR-NUMBER   PIC X(04).
002500     05  FILLER                      PIC X(10).
