000100*-----------------------------------------------------------------
000200*    COPYBOOK      : LNKTHRS
000300*    DESCRIPTION   : LINKAGE RECORD, FRDTHDRV TO FRDVTHRS
000400*                    (TRANSLATABLE UNIT 1 - GENERIC THRESHOLD
000500*                    LOADER).
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* TAG     DEV      DATE       DESCRIPTION
001000* ------- -------- ---------- ------------------------------------
001100* FRD0011 ACNBRN   14/03/1994 - INITIAL VERSION
001200*-----------------------------------------------------------------
001300 01  WK-C-THRS-RECORD.
001400     05  WK-C-THRS-INPUT.
001500         10  WK-N-THRS-RUN-DATE      PIC 9(08).
001600     05  WK-C-THRS-OUTPUT.
001700         10  WK-N-THRS-ROWS-READ     PIC 9(07) COMP-3.
001800         10  WK-N-THRS-ROWS-LOADED   PIC 9(07) COMP-3.
001900         10  WK-C-THRS-ERROR-CD      PIC X(07).
002000         10  WK-C-THRS-ERROR-VIEW REDEFINES WK-C-THRS-ERROR-CD.
002100             15  WK-C-THRS-ERROR-MODULE   PIC X(03).
002200             15  WK-C-THRS-ERROR-NUMBER   PIC X(04).
002300     05  FILLER                      PIC X(10).
