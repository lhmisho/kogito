000100*-----------------------------------------------------------------
000200*    COPYBOOK      : LNKMPFT
000300*    DESCRIPTION   : LINKAGE RECORD, FRDTHDRV TO FRDVMPFT
000400*                    (TRANSLATABLE UNIT 3 - MYPRIME FRAUD
000500*                    THRESHOLD/RISK-RULE LOADER).
000600*                    WK-N-MPFT-OPTION SELECTS THE SUB-FLOW, THE
000700*                    SAME OPTION-DRIVEN SHAPE TRFVGLAC USES:
000800*                       1 = LOAD MYPRIME NUMERIC THRESHOLDS
000900*                       2 = LOAD MYPRIME RISK-RULE TABLE
001000*-----------------------------------------------------------------
001100* HISTORY OF MODIFICATION:
001200*-----------------------------------------------------------------
001300* TAG     DEV      DATE       DESCRIPTION
001400* ------- -------- ---------- ------------------------------------
001500* FRD0013 ACNBRN   14/03/1994 - INITIAL VERSION
001600*-----------------------------------------------------------------
001700 01  WK-C-MPFT-RECORD.
001800     05  WK-C-MPFT-INPUT.
001900         10  WK-N-MPFT-OPTION        PIC 9(01).
002000         10  WK-N-MPFT-RUN-DATE      PIC 9(08).
002100     05  WK-C-MPFT-OUTPUT.
002200         10  WK-N-MPFT-ROWS-READ     PIC 9(07) COMP-3.
002300         10  WK-N-MPFT-ROWS-LOADED   PIC 9(07) COMP-3.
002400         10  WK-N-MPFT-ROWS-SKIPPED  PIC 9(07) COMP-3.
002500         10  WK-N-MPFT-ROWS-DFLTED   PIC 9(07) COMP-3.
002600         10  WK-C-MPFT-ERROR-CD      PIC X(07).
002700         10  WK-C-MPFT-ERROR-VIEW REDEFINES WK-C-MPFT-ERROR-CD.
002800             15  WK-C-MPFT-ERROR-MODULE   PIC X(03).
002900             15  WK-C-MPFT-ERROR-NUMBER   PIC X(04).
003000     05  FILLER                      PIC X(10).
