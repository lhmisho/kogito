000100*-----------------------------------------------------------------
000200*    COPYBOOK      : LNKCARD
000300*    DESCRIPTION   : LINKAGE RECORD, FRDTHDRV TO FRDVCARD
000400*                    (TRANSLATABLE UNIT 2 - CARD FRAUD THRESHOLD/
000500*                    MCC SPLIT LOADER).
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* TAG     DEV      DATE       DESCRIPTION
001000* ------- -------- ---------- ------------------------------------
001100* FRD0012 ACNBRN   14/03/1994 - INITIAL VERSION
001200*-----------------------------------------------------------------
001300 01  WK-C-CARD-RECORD.
001400     05  WK-C-CARD-INPUT.
001500         10  WK-N-CARD-RUN-DATE      PIC 9(08).
001600     05  WK-C-CARD-OUTPUT.
001700         10  WK-N-CARD-ROWS-READ     PIC 9(07) COMP-3.
001800         10  WK-N-CARD-THRESH-LOADED PIC 9(07) COMP-3.
001900         10  WK-N-CARD-MCC-LOADED    PIC 9(07) COMP-3.
002000         10  WK-N-CARD-ROWS-SKIPPED  PIC 9(07) COMP-3.
002100         10  WK-C-CARD-ERROR-CD      PIC X(07).
002200         10  WK-C-CARD-ERROR-VIEW REDEFINES WK-C-CARD-ERROR-CD.
002300             15  WK-C-CARD-ERROR-MODULE   PIC X(03).
002400             15  WK-C-CARD-ERROR-NUMBER   PIC X(04).
002500     05  FILLER                      PIC X(10).
