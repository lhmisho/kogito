000100*-----------------------------------------------------------------
000200*    COPYBOOK      : FMPRREC
000300*    RECORD        : FRAUD-MCC-PRODUCT-RULE-REC
000400*                    (SOURCE: FRAUD_MCC_PRODUCT_RULE)
000500*    DESCRIPTION   : ONE ROW PER PRODUCT-CODE/MCC-CODE RISK
000600*                    RATING PAIR.
000700*-----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* TAG     DEV      DATE       DESCRIPTION
001100* ------- -------- ---------- ------------------------------------
001200* FRD0007 ACNBRN   14/03/1994 - INITIAL VERSION
001300*-----------------------------------------------------------------
001400 01  FMPR-RECORD.
001500     05  FMPR-PRODUCT-CODE           PIC X(10).
001600     05  FMPR-MCC-CODE               PIC X(10).
001700     05  FMPR-RISK-LEVEL             PIC X(10).
001800     05  FMPR-IS-ACTIVE              PIC 9(01).
001900         88  FMPR-ACTIVE                    VALUE 1.
002000         88  FMPR-INACTIVE                  VALUE 0.
002100     05  FILLER                      PIC X(09).
