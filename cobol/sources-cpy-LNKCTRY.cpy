000100*-----------------------------------------------------------------
000200*    COPYBOOK      : LNKCTRY
000300*    DESCRIPTION   : LINKAGE RECORD, FRDTHDRV TO FRDVCTRY
000400*                    (TRANSLATABLE UNIT 6 - COUNTRY BLOCK RULE
000500*                    RESOLVER).  CALLED ONCE PER
000600*                    COUNTRY-LOOKUP-REQUEST RECORD.
000700*-----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* TAG     DEV      DATE       DESCRIPTION
001100* ------- -------- ---------- ------------------------------------
001200* FRD0017 ACNBRN   14/03/1994 - INITIAL VERSION
001300* FRD0063 ACNOKO   11/02/2011 - REQ#9902 - ADD ROWS-READ SO THE
001400*                    DRIVER CAN REPORT THE RESIDENT TABLE SIZE
001500*                    WITHOUT A SEPARATE CALL OPTION
001600*-----------------------------------------------------------------
001700 01  WK-C-CTRY-RECORD.
001800     05  WK-C-CTRY-INPUT.
001900         10  WK-C-CTRY-RAW-VALUE     PIC X(40).
002000         10  WK-C-CTRY-FIRST-CALL    PIC X(01).
002100             88  WK-C-CTRY-FIRST-CALL-YES  VALUE "Y".
002200             88  WK-C-CTRY-FIRST-CALL-NO   VALUE "N".
002300     05  WK-C-CTRY-OUTPUT.
002400         10  WK-N-CTRY-ROWS-READ     PIC 9(07) COMP-3.
002500         10  WK-C-CTRY-NORMALIZED    PIC X(40).
002600         10  WK-C-CTRY-MATCH-TYPE    PIC X(05).
002700         10  WK-C-CTRY-DECISION      PIC X(12).
002800         10  WK-C-CTRY-DECISION-VIEW REDEFINES
002900                 WK-C-CTRY-DECISION.
003000             15  WK-C-CTRY-DECISION-LEAD  PIC X(01).
003100             15  WK-C-CTRY-DECISION-REST  PIC X(11).
003200     05  FILLER                      PIC X(10).
