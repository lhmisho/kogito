000100*-----------------------------------------------------------------
000200*    COPYBOOK      : MRCFREC
000300*    RECORD        : MYPRIME-RULE-CONFIG-REC
000400*                    (SOURCE: DBO.MYPRIME_RULE_CONFIG)
000500*    DESCRIPTION   : ONE ROW PER WEIGHTED RULE-CONFIGURATION
000600*                    ENTRY.  RULE-CODE "GLOBAL" IS SPECIAL-CASED
000700*                    BY FRDVRCFG INTO FOUR NAMED GLOBAL WEIGHTS.
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* TAG     DEV      DATE       DESCRIPTION
001200* ------- -------- ---------- ------------------------------------
001300* FRD0010 ACNBRN   14/03/1994 - INITIAL VERSION
001400*-----------------------------------------------------------------
001500 01  MRCF-RECORD.
001600     05  MRCF-RULE-CODE              PIC X(20).
001700     05  MRCF-POINTS                 PIC S9(5) COMP-3.
001800     05  MRCF-THRESHOLD1             PIC S9(9)V9(4) COMP-3.
001900     05  MRCF-THRESHOLD2             PIC S9(9)V9(4) COMP-3.
002000     05  MRCF-MULTIPLIER1            PIC S9(5)V9(4) COMP-3.
002100     05  MRCF-MULTIPLIER2            PIC S9(5)V9(4) COMP-3.
002200     05  MRCF-IS-ACTIVE              PIC 9(01).
002300         88  MRCF-ACTIVE                    VALUE 1.
002400         88  MRCF-INACTIVE                  VALUE 0.
002500     05  FILLER                      PIC X(11).
