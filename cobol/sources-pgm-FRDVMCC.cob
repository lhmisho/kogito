000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FRDVMCC.
000500 AUTHOR.         ACNBRN.
000600 INSTALLATION.   PRIMEBANK FRAUD SYSTEMS - AS400 BATCH CENTRE.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       PRIMEBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOAD THE MCC-BASED
001200*               FRAUD RULE TABLES.  WK-N-MCC-OPTION SELECTS THE
001300*               SUB-FLOW:
001400*                  1 - LOAD THE GENERIC SUSPICIOUS-MCC LIST FROM
001500*                      FRAUD-MCC-RULE (FMCCREC).
001600*                  2 - LOAD THE PRODUCT/MCC RISK MAP FROM
001700*                      FRAUD-MCC-PRODUCT-RULE (FMPRREC) FOR THE
001800*                      PRODUCT CODE SUPPLIED ON THE LINKAGE
001900*                      RECORD.
002000*               BOTH SUB-FLOWS KEEP ACTIVE ROWS ONLY.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* TAG     DEV      DATE       DESCRIPTION
002600* ------- -------- ---------- -----------------------------------
002700* FRD0026 ACNBRN   14/03/1994 - INITIAL VERSION.
002800* FRD0030 ACNTLY   20/06/1996 - REQ#2260 - LOAD-SUMMARY COUNTS
002900*                    ADDED (ROWS READ, LOADED, SKIPPED).
003000* FRD0042 ACNTLY   09/11/1998 - Y2K REMEDIATION - NO DATE FIELDS
003100*                    ON EITHER TABLE - REVIEWED, NO CHANGE
003200*                    REQUIRED.
003300* FRD0058 ACNKOW   14/02/2008 - REQ#8940 - PRODUCT/MCC RISK MAP
003400*                    SUB-FLOW (OPTION 2) ADDED - PREVIOUSLY THIS
003500*                    ROUTINE ONLY LOADED THE GENERIC MCC LIST.
003600*================================================================
003700*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                   UPSI-0 IS UPSI-SWITCH-0
004700                       ON  STATUS IS U0-ON
004800                       OFF STATUS IS U0-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT FRAUD-MCC-RULE ASSIGN TO DATABASE-FMCCFILE
005300            ORGANIZATION      IS SEQUENTIAL
005400            ACCESS MODE       IS SEQUENTIAL
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600
005700     SELECT FRAUD-MCC-PRODUCT-RULE ASSIGN TO DATABASE-FMPRFILE
005800            ORGANIZATION      IS SEQUENTIAL
005900            ACCESS MODE       IS SEQUENTIAL
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600**************
006700 FD  FRAUD-MCC-RULE
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS FMCC-RECORD.
007000     COPY FMCCREC.
007100
007200 FD  FRAUD-MCC-PRODUCT-RULE
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS FMPR-RECORD.
007500     COPY FMPRREC.
007600
007700 WORKING-STORAGE SECTION.
007800*************************
007900 01  FILLER                          PIC X(24)        VALUE
008000     "** PROGRAM FRDVMCC  **".
008100
008200 01  WK-C-COMMON.
008300     COPY FRDCMWS.
008400
008500 01  WK-C-WORK-AREA.
008600     05  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
008700         88  WK-C-EOF-YES                   VALUE "Y".
008800         88  WK-C-EOF-NO                     VALUE "N".
008900
009000* ------------- GENERIC SUSPICIOUS MCC LIST ---------------------*
009100 01  WK-C-MCC-LIST-TABLE.
009200     05  WK-C-MCC-LIST-ENTRY OCCURS 200 TIMES
009300                          INDEXED BY WK-X-MCC-LIST-IDX
009400                          PIC X(10).
009500 01  WK-N-MCC-LIST-COUNT             PIC 9(04) COMP-3 VALUE ZERO.
009600
009700* ------------- PRODUCT/MCC RISK MAP (ONE PRODUCT) --------------*
009800 01  WK-C-MCC-RISK-TABLE.
009900     05  WK-C-MCC-RISK-ENTRY OCCURS 200 TIMES
010000                          INDEXED BY WK-X-MCC-RISK-IDX.
010100         10  WK-C-MCC-RISK-CODE      PIC X(10).
010200         10  WK-C-MCC-RISK-LEVEL     PIC X(10).
010300 01  WK-N-MCC-RISK-COUNT             PIC 9(04) COMP-3 VALUE ZERO.
010400
010500*****************
010600 LINKAGE SECTION.
010700*****************
010800     COPY LNKMCC.
010900 EJECT
011000*******************************************
011100 PROCEDURE DIVISION USING WK-C-MCC-RECORD.
011200*******************************************
011300 MAIN-MODULE.
011400     PERFORM A000-PROCESS-CALLED-ROUTINE
011500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011600     PERFORM Z000-END-PROGRAM-ROUTINE
011700        THRU Z999-END-PROGRAM-ROUTINE-EX.
011800     GOBACK.
011900
012000*----------------------------------------------------------------*
012100 A000-PROCESS-CALLED-ROUTINE.
012200*----------------------------------------------------------------*
012300     MOVE    ZERO      TO   WK-N-MCC-ROWS-READ
012400                             WK-N-MCC-ROWS-LOADED
012500                             WK-N-MCC-ROWS-SKIPPED
012600                             WK-N-MCC-LIST-COUNT
012700                             WK-N-MCC-RISK-COUNT.
012800     MOVE    SPACES    TO   WK-C-MCC-ERROR-CD.
012900
013000     EVALUATE WK-N-MCC-OPTION
013100         WHEN 1
013200             PERFORM B100-LOAD-MCC-LIST
013300                THRU B199-LOAD-MCC-LIST-EX
013400         WHEN 2
013500             PERFORM C100-LOAD-PRODUCT-MCC
013600                THRU C199-LOAD-PRODUCT-MCC-EX
013700         WHEN OTHER
013800             MOVE "COM0299"         TO    WK-C-MCC-ERROR-CD
013900     END-EVALUATE.
014000
014100 A099-PROCESS-CALLED-ROUTINE-EX.
014200     EXIT.
014300
014400*----------------------------------------------------------------*
014500 B100-LOAD-MCC-LIST.
014600*----------------------------------------------------------------*
014700     OPEN INPUT FRAUD-MCC-RULE.
014800     IF  NOT WK-C-SUCCESSFUL
014900         DISPLAY "FRDVMCC - OPEN FILE ERROR - FMCCFILE"
015000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015100         MOVE    "COM0206"          TO    WK-C-MCC-ERROR-CD
015200         GO TO B199-LOAD-MCC-LIST-EX.
015300
015400     SET     WK-C-EOF-NO            TO    TRUE.
015500     PERFORM B110-READ-MCC-LIST
015600        THRU B119-READ-MCC-LIST-EX.
015700
015800     PERFORM B120-PROCESS-MCC-LIST-ROW
015900        THRU B129-PROCESS-MCC-LIST-ROW-EX
016000        UNTIL WK-C-EOF-YES.
016100
016200     CLOSE FRAUD-MCC-RULE.
016300     MOVE    WK-N-MCC-LIST-COUNT     TO    WK-N-MCC-ROWS-LOADED.
016400
016500 B199-LOAD-MCC-LIST-EX.
016600     EXIT.
016700
016800*----------------------------------------------------------------*
016900 B110-READ-MCC-LIST.
017000*----------------------------------------------------------------*
017100     READ FRAUD-MCC-RULE
017200         AT END
017300             SET  WK-C-EOF-YES      TO    TRUE
017400             GO TO B119-READ-MCC-LIST-EX.
017500
017600     IF  NOT WK-C-SUCCESSFUL
017700         DISPLAY "FRDVMCC - READ FILE ERROR - FMCCFILE"
017800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017900         SET  WK-C-EOF-YES          TO    TRUE
018000         GO TO B119-READ-MCC-LIST-EX.
018100
018200     ADD     1                      TO    WK-N-MCC-ROWS-READ.
018300
018400 B119-READ-MCC-LIST-EX.
018500     EXIT.
018600
018700*----------------------------------------------------------------*
018800 B120-PROCESS-MCC-LIST-ROW.
018900*----------------------------------------------------------------*
019000     IF  FMCC-IS-ACTIVE NOT = 1
019100         ADD     1                  TO    WK-N-MCC-ROWS-SKIPPED
019200         GO TO B128-PROCESS-MCC-LIST-ROW-NEXT.
019300
019400     IF  WK-N-MCC-LIST-COUNT < 200
019500         ADD     1                  TO    WK-N-MCC-LIST-COUNT
019600         SET     WK-X-MCC-LIST-IDX  TO    WK-N-MCC-LIST-COUNT
019700         MOVE    FMCC-MCC-CODE      TO
019800                 WK-C-MCC-LIST-ENTRY (WK-X-MCC-LIST-IDX).
019900
020000 B128-PROCESS-MCC-LIST-ROW-NEXT.
020100     PERFORM B110-READ-MCC-LIST
020200        THRU B119-READ-MCC-LIST-EX.
020300
020400 B129-PROCESS-MCC-LIST-ROW-EX.
020500     EXIT.
020600
020700*----------------------------------------------------------------*
020800 C100-LOAD-PRODUCT-MCC.
020900*----------------------------------------------------------------*
021000     OPEN INPUT FRAUD-MCC-PRODUCT-RULE.
021100     IF  NOT WK-C-SUCCESSFUL
021200         DISPLAY "FRDVMCC - OPEN FILE ERROR - FMPRFILE"
021300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021400         MOVE    "COM0206"          TO    WK-C-MCC-ERROR-CD
021500         GO TO C199-LOAD-PRODUCT-MCC-EX.
021600
021700     SET     WK-C-EOF-NO            TO    TRUE.
021800     PERFORM C110-READ-PRODUCT-MCC
021900        THRU C119-READ-PRODUCT-MCC-EX.
022000
022100     PERFORM C120-PROCESS-PRODUCT-MCC-ROW
022200        THRU C129-PROCESS-PRODUCT-MCC-ROW-EX
022300        UNTIL WK-C-EOF-YES.
022400
022500     CLOSE FRAUD-MCC-PRODUCT-RULE.
022600     MOVE    WK-N-MCC-RISK-COUNT     TO    WK-N-MCC-ROWS-LOADED.
022700
022800 C199-LOAD-PRODUCT-MCC-EX.
022900     EXIT.
023000
023100*----------------------------------------------------------------*
023200 C110-READ-PRODUCT-MCC.
023300*----------------------------------------------------------------*
023400     READ FRAUD-MCC-PRODUCT-RULE
023500         AT END
023600             SET  WK-C-EOF-YES      TO    TRUE
023700             GO TO C119-READ-PRODUCT-MCC-EX.
023800
023900     IF  NOT WK-C-SUCCESSFUL
024000         DISPLAY "FRDVMCC - READ FILE ERROR - FMPRFILE"
024100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024200         SET  WK-C-EOF-YES          TO    TRUE
024300         GO TO C119-READ-PRODUCT-MCC-EX.
024400
024500     ADD     1                      TO    WK-N-MCC-ROWS-READ.
024600
024700 C119-READ-PRODUCT-MCC-EX.
024800     EXIT.
024900
025000*----------------------------------------------------------------*
025100 C120-PROCESS-PRODUCT-MCC-ROW.
025200*----------------------------------------------------------------*
025300*    KEEP ONLY ACTIVE ROWS FOR THE REQUESTED PRODUCT CODE.
025400     IF  FMPR-IS-ACTIVE NOT = 1
025500         ADD     1                  TO    WK-N-MCC-ROWS-SKIPPED
025600         GO TO C128-PROCESS-PRODUCT-MCC-ROW-NEXT.
025700
025800     IF  FMPR-PRODUCT-CODE NOT = WK-C-MCC-PRODUCT-CODE
025900         ADD     1                  TO    WK-N-MCC-ROWS-SKIPPED
026000         GO TO C128-PROCESS-PRODUCT-MCC-ROW-NEXT.
026100
026200     IF  WK-N-MCC-RISK-COUNT < 200
026300         ADD     1                  TO    WK-N-MCC-RISK-COUNT
026400         SET     WK-X-MCC-RISK-IDX  TO    WK-N-MCC-RISK-COUNT
026500         MOVE    FMPR-MCC-CODE      TO
026600                 WK-C-MCC-RISK-CODE (WK-X-MCC-RISK-IDX)
026700         MOVE    FMPR-RISK-LEVEL    TO
026800                 WK-C-MCC-RISK-LEVEL (WK-X-MCC-RISK-IDX).
026900
027000 C128-PROCESS-PRODUCT-MCC-ROW-NEXT.
027100     PERFORM C110-READ-PRODUCT-MCC
027200        THRU C119-READ-PRODUCT-MCC-EX.
027300
027400 C129-PROCESS-PRODUCT-MCC-ROW-EX.
027500     EXIT.
027600*---------------------------------------------------------------*
027700*                   PROGRAM SUBROUTINE                         *
027800*---------------------------------------------------------------*
027900 Y900-ABNORMAL-TERMINATION.
028000     PERFORM Z000-END-PROGRAM-ROUTINE
028100        THRU Z999-END-PROGRAM-ROUTINE-EX.
028200     GOBACK.
028300
028400 Z000-END-PROGRAM-ROUTINE.
028500     CONTINUE.
028600
028700 Z999-END-PROGRAM-ROUTINE-EX.
028800     EXIT.
028900
029000******************************************************************
029100************** END OF PROGRAM SOURCE -  FRDVMCC ****************
029200******************************************************************
