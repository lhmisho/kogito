000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FRDVCARD.
000500 AUTHOR.         ACNBRN.
000600 INSTALLATION.   PRIMEBANK FRAUD SYSTEMS - AS400 BATCH CENTRE.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       PRIMEBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOAD THE ACTIVE CARD
001200*               FRAUD THRESHOLD TABLE (FRAUD-THRESHOLD-CARD).
001300*               ROWS TYPED "MCC" (CASE-INSENSITIVE) ARE APPENDED
001400*               TO THE SUSPICIOUS-MCC LIST; ALL OTHER ROWS ARE
001500*               STORED IN THE NUMERIC THRESHOLD TABLE.  A ROW
001600*               QUALIFIES ONLY WHEN ACTIVE AND NOT YET EXPIRED
001700*               AS OF THE CURRENT RUN DATE.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* TAG     DEV      DATE       DESCRIPTION
002300* ------- -------- ---------- -----------------------------------
002400* FRD0023 ACNBRN   14/03/1994 - INITIAL VERSION.
002500* FRD0027 ACNTLY   20/06/1996 - REQ#2260 - LOAD-SUMMARY COUNTS
002600*                    ADDED (THRESHOLDS LOADED, MCC LOADED, ROWS
002700*                    SKIPPED).
002800* FRD0039 ACNTLY   09/11/1998 - Y2K REMEDIATION - EFFECTIVE-TO
002900*                    COMPARE MOVED TO 8-DIGIT CCYYMMDD, STRICT
003000*                    GREATER-THAN TEST RETAINED.
003100* FRD0053 ACNKOW   22/07/2006 - REQ#8814 - MCC TYPE TEST MADE
003200*                    CASE-INSENSITIVE (UPPER-CASED COMPARE).
003300*================================================================
003400*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004300                   UPSI-0 IS UPSI-SWITCH-0
004400                       ON  STATUS IS U0-ON
004500                       OFF STATUS IS U0-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT FRAUD-THRESHOLD-CARD ASSIGN TO DATABASE-FTCDFILE
005000            ORGANIZATION      IS SEQUENTIAL
005100            ACCESS MODE       IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  FRAUD-THRESHOLD-CARD
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS FTCD-RECORD.
006200     COPY FTCDREC.
006300
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM FRDVCARD **".
006800
006900 01  WK-C-COMMON.
007000     COPY FRDCMWS.
007100
007200 01  WK-C-WORK-AREA.
007300     05  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
007400         88  WK-C-EOF-YES                   VALUE "Y".
007500         88  WK-C-EOF-NO                     VALUE "N".
007600     05  WK-C-TYPE-UPPER             PIC X(10).
007700
007800* ----------------- NUMERIC THRESHOLD TABLE ---------------------*
007900 01  WK-C-CARD-THRESH-TABLE.
008000     05  WK-C-CARD-THRESH-ENTRY OCCURS 100 TIMES
008100                          INDEXED BY WK-X-CARD-THRESH-IDX.
008200         10  WK-C-CARD-THRESH-KEY    PIC X(30).
008300         10  WK-C-CARD-THRESH-VALUE  PIC S9(9)V9(4) COMP-3.
008400 01  WK-N-CARD-THRESH-COUNT          PIC 9(04) COMP-3 VALUE ZERO.
008500
008600* ----------------- SUSPICIOUS MCC LIST -----------------------*
008700 01  WK-C-CARD-MCC-TABLE.
008800     05  WK-C-CARD-MCC-ENTRY OCCURS 100 TIMES
008900                          INDEXED BY WK-X-CARD-MCC-IDX
009000                          PIC X(10).
009100 01  WK-N-CARD-MCC-COUNT             PIC 9(04) COMP-3 VALUE ZERO.
009200
009300*****************
009400 LINKAGE SECTION.
009500*****************
009600     COPY LNKCARD.
009700 EJECT
009800********************************************
009900 PROCEDURE DIVISION USING WK-C-CARD-RECORD.
010000********************************************
010100 MAIN-MODULE.
010200     PERFORM A000-PROCESS-CALLED-ROUTINE
010300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010400     PERFORM Z000-END-PROGRAM-ROUTINE
010500        THRU Z999-END-PROGRAM-ROUTINE-EX.
010600     GOBACK.
010700
010800*----------------------------------------------------------------*
010900 A000-PROCESS-CALLED-ROUTINE.
011000*----------------------------------------------------------------*
011100     MOVE    ZERO      TO   WK-N-CARD-ROWS-READ
011200                             WK-N-CARD-THRESH-LOADED
011300                             WK-N-CARD-MCC-LOADED
011400                             WK-N-CARD-ROWS-SKIPPED
011500                             WK-N-CARD-THRESH-COUNT
011600                             WK-N-CARD-MCC-COUNT.
011700     MOVE    SPACES    TO   WK-C-CARD-ERROR-CD.
011800     MOVE    WK-N-CARD-RUN-DATE TO WK-C-RUN-DATE.
011900
012000     OPEN INPUT FRAUD-THRESHOLD-CARD.
012100     IF  NOT WK-C-SUCCESSFUL
012200         DISPLAY "FRDVCARD - OPEN FILE ERROR - FTCDFILE"
012300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012400         MOVE    "COM0206"          TO    WK-C-CARD-ERROR-CD
012500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012600
012700     PERFORM B100-READ-FRAUD-THRESHOLD-CARD
012800        THRU B199-READ-FRAUD-THRESHOLD-CARD-EX.
012900
013000     PERFORM B200-PROCESS-ROW
013100        THRU B299-PROCESS-ROW-EX
013200        UNTIL WK-C-EOF-YES.
013300
013400     MOVE    WK-N-CARD-THRESH-COUNT TO WK-N-CARD-THRESH-LOADED.
013500     MOVE    WK-N-CARD-MCC-COUNT    TO WK-N-CARD-MCC-LOADED.
013600
013700 A099-PROCESS-CALLED-ROUTINE-EX.
013800     EXIT.
013900
014000*----------------------------------------------------------------*
014100 B100-READ-FRAUD-THRESHOLD-CARD.
014200*----------------------------------------------------------------*
014300     READ FRAUD-THRESHOLD-CARD
014400         AT END
014500             SET  WK-C-EOF-YES      TO    TRUE
014600             GO TO B199-READ-FRAUD-THRESHOLD-CARD-EX.
014700
014800     IF  NOT WK-C-SUCCESSFUL
014900         DISPLAY "FRDVCARD - READ FILE ERROR - FTCDFILE"
015000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015100         SET  WK-C-EOF-YES          TO    TRUE
015200         GO TO B199-READ-FRAUD-THRESHOLD-CARD-EX.
015300
015400     ADD     1                      TO    WK-N-CARD-ROWS-READ.
015500
015600 B199-READ-FRAUD-THRESHOLD-CARD-EX.
015700     EXIT.
015800
015900*----------------------------------------------------------------*
016000 B200-PROCESS-ROW.
016100*----------------------------------------------------------------*
016200*    ACTIVE/EFFECTIVE FILTER - A STRICT ">" COMPARE; A ROW
016300*    EXPIRING ON THE RUN DATE ITSELF IS EXCLUDED.
016400     IF  FTCD-IS-ACTIVE NOT = 1
016500         ADD     1                  TO    WK-N-CARD-ROWS-SKIPPED
016600         GO TO B290-PROCESS-ROW-NEXT.
016700
016800     IF  FTCD-EFFECTIVE-TO NOT = SPACES
016900             AND FTCD-EFFECTIVE-TO-N NOT = ZERO
017000             AND FTCD-EFFECTIVE-TO-N NOT > WK-C-RUN-DATE
017100         ADD     1                  TO    WK-N-CARD-ROWS-SKIPPED
017200         GO TO B290-PROCESS-ROW-NEXT.
017300
017400     MOVE    FTCD-THRESHOLD-TYPE    TO    WK-C-TYPE-UPPER.
017500     INSPECT WK-C-TYPE-UPPER CONVERTING
017600             "abcdefghijklmnopqrstuvwxyz" TO
017700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017800
017900     IF  WK-C-TYPE-UPPER = "MCC"
018000         PERFORM B300-APPEND-MCC
018100            THRU B399-APPEND-MCC-EX
018200     ELSE
018300         PERFORM B400-STORE-THRESHOLD
018400            THRU B499-STORE-THRESHOLD-EX.
018500
018600 B290-PROCESS-ROW-NEXT.
018700     PERFORM B100-READ-FRAUD-THRESHOLD-CARD
018800        THRU B199-READ-FRAUD-THRESHOLD-CARD-EX.
018900
019000 B299-PROCESS-ROW-EX.
019100     EXIT.
019200
019300*----------------------------------------------------------------*
019400 B300-APPEND-MCC.
019500*----------------------------------------------------------------*
019600     IF  WK-N-CARD-MCC-COUNT < 100
019700         ADD     1                  TO    WK-N-CARD-MCC-COUNT
019800         SET     WK-X-CARD-MCC-IDX  TO    WK-N-CARD-MCC-COUNT
019900         MOVE    FTCD-THRESHOLD-KEY TO
020000                 WK-C-CARD-MCC-ENTRY (WK-X-CARD-MCC-IDX).
020100
020200 B399-APPEND-MCC-EX.
020300     EXIT.
020400
020500*----------------------------------------------------------------*
020600 B400-STORE-THRESHOLD.
020700*----------------------------------------------------------------*
020800     IF  WK-N-CARD-THRESH-COUNT < 100
020900         ADD     1                  TO    WK-N-CARD-THRESH-COUNT
021000         SET     WK-X-CARD-THRESH-IDX
021100                                    TO    WK-N-CARD-THRESH-COUNT
021200         MOVE    FTCD-THRESHOLD-KEY TO
021300                 WK-C-CARD-THRESH-KEY (WK-X-CARD-THRESH-IDX)
021400         MOVE    FTCD-THRESHOLD-VALUE TO
021500                 WK-C-CARD-THRESH-VALUE (WK-X-CARD-THRESH-IDX).
021600
021700 B499-STORE-THRESHOLD-EX.
021800     EXIT.
021900*---------------------------------------------------------------*
022000*                   PROGRAM SUBROUTINE                         *
022100*---------------------------------------------------------------*
022200 Y900-ABNORMAL-TERMINATION.
022300     PERFORM Z000-END-PROGRAM-ROUTINE
022400        THRU Z999-END-PROGRAM-ROUTINE-EX.
022500     GOBACK.
022600
022700 Z000-END-PROGRAM-ROUTINE.
022800     CLOSE FRAUD-THRESHOLD-CARD.
022900     IF  NOT WK-C-SUCCESSFUL
023000         DISPLAY "FRDVCARD - CLOSE FILE ERROR - FTCDFILE"
023100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
023200
023300 Z999-END-PROGRAM-ROUTINE-EX.
023400     EXIT.
023500
023600******************************************************************
023700************** END OF PROGRAM SOURCE -  FRDVCARD ***************
023800******************************************************************
