000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FRDVTHRS.
000500 AUTHOR.         ACNBRN.
000600 INSTALLATION.   PRIMEBANK FRAUD SYSTEMS - AS400 BATCH CENTRE.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       PRIMEBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOAD THE GENERIC
001200*               TOTAL-RISK THRESHOLD TABLE (FRAUD-THRESHOLD)
001300*               USED BY THE CROSS-CHANNEL FRAUD DECISION FLOW.
001400*               EVERY ROW WITH A NON-BLANK KEY AND VALUE IS
001500*               LOADED - LAST ROW FOR A GIVEN KEY WINS.  NO
001600*               ACTIVE/EFFECTIVE FILTER APPLIES TO THIS FILE.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TAG     DEV      DATE       DESCRIPTION
002200* ------- -------- ---------- -----------------------------------
002300* FRD0020 ACNBRN   14/03/1994 - INITIAL VERSION.
002400* FRD0026 ACNTLY   20/06/1996 - REQ#2260 - LOAD-SUMMARY COUNTS
002500*                    ADDED TO WK-C-THRS-OUTPUT FOR THE LOAD
002600*                    REPORT.
002700* FRD0038 ACNTLY   09/11/1998 - Y2K REMEDIATION - RUN DATE PASSED
002800*                    IN AS 8-DIGIT CCYYMMDD, WK-C-RUN-DATE-BRK
002900*                    REDEFINES ADOPTED THROUGHOUT.
003000* FRD0052 ACNKOW   22/07/2006 - REQ#8814 - LAST-KEY-WINS RELOAD
003100*                    LOGIC CLARIFIED IN A080-LOAD-ENTRY.
003200*================================================================
003300*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   UPSI-0 IS UPSI-SWITCH-0
004300                       ON  STATUS IS U0-ON
004400                       OFF STATUS IS U0-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT FRAUD-THRESHOLD ASSIGN TO DATABASE-FTHRFILE
004900            ORGANIZATION      IS SEQUENTIAL
005000            ACCESS MODE       IS SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  FRAUD-THRESHOLD
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS FTHR-RECORD.
006100     COPY FTHRREC.
006200
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM FRDVTHRS **".
006700
006800* ------------------ PROGRAM WORKING STORAGE -------------------*
006900 01  WK-C-COMMON.
007000     COPY FRDCMWS.
007100
007200 01  WK-C-WORK-AREA.
007300     05  WK-C-EOF-SWITCH             PIC X(01)  VALUE "N".
007400         88  WK-C-EOF-YES                   VALUE "Y".
007500         88  WK-C-EOF-NO                     VALUE "N".
007600
007700* -------- KEYED TABLE OF TOTAL-RISK THRESHOLDS (LAST-WINS) -----*
007800 01  WK-C-THRS-TABLE.
007900     05  WK-C-THRS-ENTRY OCCURS 200 TIMES
008000                          INDEXED BY WK-X-THRS-IDX.
008100         10  WK-C-THRS-KEY           PIC X(30).
008200         10  WK-C-THRS-VALUE         PIC S9(9)V9(4) COMP-3.
008300 01  WK-N-THRS-COUNT                 PIC 9(04) COMP-3 VALUE ZERO.
008400 01  WK-N-THRS-SUBSCR                PIC 9(04) COMP-3 VALUE ZERO.
008500 01  WK-C-THRS-FOUND-SW              PIC X(01) VALUE "N".
008600
008700*****************
008800 LINKAGE SECTION.
008900*****************
009000     COPY LNKTHRS.
009100 EJECT
009200********************************************
009300 PROCEDURE DIVISION USING WK-C-THRS-RECORD.
009400********************************************
009500 MAIN-MODULE.
009600     PERFORM A000-PROCESS-CALLED-ROUTINE
009700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009800     PERFORM Z000-END-PROGRAM-ROUTINE
009900        THRU Z999-END-PROGRAM-ROUTINE-EX.
010000     GOBACK.
010100
010200*----------------------------------------------------------------*
010300 A000-PROCESS-CALLED-ROUTINE.
010400*----------------------------------------------------------------*
010500     MOVE    ZERO                    TO    WK-N-THRS-ROWS-READ
010600                                            WK-N-THRS-ROWS-LOADED
010700                                            WK-N-THRS-COUNT.
010800     MOVE    SPACES                  TO    WK-C-THRS-ERROR-CD.
010900
011000     OPEN INPUT FRAUD-THRESHOLD.
011100     IF  NOT WK-C-SUCCESSFUL
011200         DISPLAY "FRDVTHRS - OPEN FILE ERROR - FRAUD-THRESHOLD"
011300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011400         MOVE    "COM0206"           TO    WK-C-THRS-ERROR-CD
011500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011600
011700     PERFORM A010-READ-FRAUD-THRESHOLD
011800        THRU A019-READ-FRAUD-THRESHOLD-EX.
011900
012000     PERFORM A020-LOAD-ENTRY
012100        THRU A029-LOAD-ENTRY-EX
012200        UNTIL WK-C-EOF-YES.
012300
012400     MOVE    WK-N-THRS-COUNT         TO    WK-N-THRS-ROWS-LOADED.
012500
012600 A099-PROCESS-CALLED-ROUTINE-EX.
012700     EXIT.
012800
012900*----------------------------------------------------------------*
013000 A010-READ-FRAUD-THRESHOLD.
013100*----------------------------------------------------------------*
013200     READ FRAUD-THRESHOLD
013300         AT END
013400             SET WK-C-EOF-YES        TO    TRUE
013500             GO TO A019-READ-FRAUD-THRESHOLD-EX.
013600
013700     IF  NOT WK-C-SUCCESSFUL
013800         DISPLAY "FRDVTHRS - READ FILE ERROR - FRAUD-THRESHOLD"
013900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014000         SET WK-C-EOF-YES            TO    TRUE
014100         GO TO A019-READ-FRAUD-THRESHOLD-EX.
014200
014300     ADD     1                       TO    WK-N-THRS-ROWS-READ.
014400
014500 A019-READ-FRAUD-THRESHOLD-EX.
014600     EXIT.
014700
014800*----------------------------------------------------------------*
014900 A020-LOAD-ENTRY.
015000*----------------------------------------------------------------*
015100*    ONLY A NON-BLANK KEY AND NON-ZERO VALUE ARE ELIGIBLE; THE
015200*    LAST ROW READ FOR A GIVEN KEY OVERWRITES ANY EARLIER ROW.
015300     IF  FTHR-RULE-KEY = SPACES
015400         GO TO A028-LOAD-ENTRY-NEXT.
015500
015600     MOVE    "N"                     TO    WK-C-THRS-FOUND-SW.
015700     IF  WK-N-THRS-COUNT NOT = ZERO
015800         PERFORM A022-SEARCH-KEY
015900            THRU A022-SEARCH-KEY-EX
016000            VARYING WK-N-THRS-SUBSCR FROM 1 BY 1
016100              UNTIL WK-N-THRS-SUBSCR > WK-N-THRS-COUNT.
016200
016300     IF  WK-C-THRS-FOUND-SW = "N"
016400             AND WK-N-THRS-COUNT < 200
016500         ADD     1                   TO    WK-N-THRS-COUNT
016600         SET     WK-X-THRS-IDX       TO    WK-N-THRS-COUNT
016700         MOVE    FTHR-RULE-KEY       TO
016800                 WK-C-THRS-KEY (WK-X-THRS-IDX)
016900         MOVE    FTHR-RULE-VALUE     TO
017000                 WK-C-THRS-VALUE (WK-X-THRS-IDX).
017100
017200 A028-LOAD-ENTRY-NEXT.
017300     PERFORM A010-READ-FRAUD-THRESHOLD
017400        THRU A019-READ-FRAUD-THRESHOLD-EX.
017500
017600 A029-LOAD-ENTRY-EX.
017700     EXIT.
017800
017900*----------------------------------------------------------------*
018000 A022-SEARCH-KEY.
018100*----------------------------------------------------------------*
018200     SET     WK-X-THRS-IDX           TO    WK-N-THRS-SUBSCR.
018300     IF  WK-C-THRS-KEY (WK-X-THRS-IDX) = FTHR-RULE-KEY
018400         MOVE    FTHR-RULE-VALUE     TO
018500                 WK-C-THRS-VALUE (WK-X-THRS-IDX)
018600         MOVE    "Y"                 TO    WK-C-THRS-FOUND-SW.
018700
018800 A022-SEARCH-KEY-EX.
018900     EXIT.
019000*---------------------------------------------------------------*
019100*                   PROGRAM SUBROUTINE                         *
019200*---------------------------------------------------------------*
019300 Y900-ABNORMAL-TERMINATION.
019400     PERFORM Z000-END-PROGRAM-ROUTINE
019500        THRU Z999-END-PROGRAM-ROUTINE-EX.
019600     GOBACK.
019700
019800 Z000-END-PROGRAM-ROUTINE.
019900     CLOSE FRAUD-THRESHOLD.
020000     IF  NOT WK-C-SUCCESSFUL
020100         DISPLAY "FRDVTHRS - CLOSE FILE ERROR - FRAUD-THRESHOLD"
020200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
020300
020400 Z999-END-PROGRAM-ROUTINE-EX.
020500     EXIT.
020600
020700******************************************************************
020800************** END OF PROGRAM SOURCE -  FRDVTHRS ***************
020900******************************************************************
