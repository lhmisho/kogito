000100*-----------------------------------------------------------------
000200*    COPYBOOK      : MRRLREC
000300*    RECORD        : MYPRIME-RISK-RULE-REC
000400*                    (SOURCE: MYPRIME_RISK_RULES)
000500*    DESCRIPTION   : ONE ROW PER MYPRIME PRIORITY-ORDERED RISK
000600*                    RULE.  LOADED INTO AN OCCURS TABLE SORTED
000700*                    DESCENDING BY MRRL-PRIORITY.
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* TAG     DEV      DATE       DESCRIPTION
001200* ------- -------- ---------- ------------------------------------
001300* FRD0004 ACNBRN   14/03/1994 - INITIAL VERSION
001400*-----------------------------------------------------------------
001500 01  MRRL-RECORD.
001600     05  MRRL-RULE-ID                PIC X(10).
001700     05  MRRL-RULE-NAME              PIC X(40).
001800     05  MRRL-RULE-DESC              PIC X(60).
001900     05  MRRL-RISK-SCORE             PIC S9(5)V9(2) COMP-3.
002000     05  MRRL-SEVERITY               PIC X(12).
002100     05  MRRL-PRIORITY               PIC 9(04).
002200     05  MRRL-IS-ACTIVE              PIC 9(01).
002300         88  MRRL-ACTIVE                    VALUE 1.
002400         88  MRRL-INACTIVE                  VALUE 0.
002500     05  FILLER                      PIC X(13).
