000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FRDTHDRV.
000500 AUTHOR.         ACNBRN.
000600 INSTALLATION.   PRIMEBANK FRAUD SYSTEMS - AS400 BATCH CENTRE.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       PRIMEBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE FRAUD REFERENCE-DATA
001200*               EXTRACT/VALIDATE/DEFAULT/LOAD SUITE.  CALLS EACH
001300*               FRDVxxxx LOADER ROUTINE IN TURN, DRIVES THE
001400*               COUNTRY-LOOKUP-REQUEST WORK FILE THROUGH FRDVCTRY
001500*               ONE RECORD AT A TIME, AND WRITES THE FRAUD
001600*               REFERENCE DATA LOAD REPORT - ONE DETAIL LINE PER
001700*               SOURCE PROCESSED PLUS A COUNTRY LOOKUP RESULTS
001800*               SECTION AND A GRAND-TOTAL LINE.  THIS JOB RUNS
001900*               AHEAD OF (OR ALONGSIDE) EVERY SCORING CYCLE - IT
002000*               DOES NOT ITSELF SCORE ANY TRANSACTION.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* TAG     DEV      DATE       DESCRIPTION
002600* ------- -------- ---------- -----------------------------------
002700* FRD0069 ACNBRN   14/03/1994 - INITIAL VERSION - DRIVES UNITS 1,
002800*                    2 AND 6 ONLY (THRESHOLD, CARD, COUNTRY).
002900* FRD0070 ACNTLY   20/06/1996 - REQ#2260 - UNITS 3, 4, 5 AND 7
003000*                    (MYPRIME THRESHOLD/RISK-RULE, MYPRIME TYPED
003100*                    THRESHOLD, MCC/PRODUCT-MCC, RULE-CONFIG)
003200*                    WIRED IN.  LOAD REPORT NOW COVERS ALL NINE
003300*                    SOURCE LINES.
003400* FRD0071 ACNTLY   09/11/1998 - Y2K REMEDIATION - RUN DATE NOW
003500*                    BUILT AS 8-DIGIT CCYYMMDD VIA WK-C-COMMON
003600*                    AND PASSED DOWN TO EVERY CALLED ROUTINE.
003700* FRD0072 ACNKOW   14/02/2008 - REQ#8940 - PRODUCT/MCC RISK MAP
003800*                    NOW PRIMED FOR THE FOUR CARD PRODUCTS IN
003900*                    WS-DRIVER-PRODUCT-LIST, ONE FRDVMCC CALL PER
004000*                    PRODUCT, ACCUMULATED ONTO A SINGLE REPORT
004100*                    LINE.
004200* FRD0073 ACNOKO   11/02/2011 - REQ#9902 - COUNTRY LOOKUP RESULTS
004300*                    SECTION ADDED - D600 NOW DRIVES
004400*                    COUNTRY-LOOKUP-REQUEST THROUGH FRDVCTRY ONE
004500*                    RECORD AT A TIME.
004600* FRD0074 ACNPYE   19/09/2013 - REQ#10450 - GRAND TOTAL LINE
004700*                    (D800) ADDED, SUMMING ROWS-READ AND LOADED
004800*                    ACROSS ALL NINE SOURCE LINES.
004900*================================================================
005000*
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005900                   UPSI-0 IS UPSI-SWITCH-0
006000                       ON  STATUS IS U0-ON
006100                       OFF STATUS IS U0-OFF
006200                   UPSI-1 IS UPSI-SWITCH-1
006300                       ON  STATUS IS U1-ON
006400                       OFF STATUS IS U1-OFF.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT FRAUD-LOAD-REPORT ASSIGN TO PRINTER-FRDRPTFILE
006900            ORGANIZATION      IS SEQUENTIAL
007000            ACCESS MODE       IS SEQUENTIAL
007100            FILE STATUS       IS WK-C-RPT-FILE-STATUS.
007200
007300     SELECT COUNTRY-LOOKUP-REQUEST ASSIGN TO DATABASE-CLKQFILE
007400            ORGANIZATION      IS SEQUENTIAL
007500            ACCESS MODE       IS SEQUENTIAL
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700
007800***************
007900 DATA DIVISION.
008000***************
008100 FILE SECTION.
008200**************
008300 FD  FRAUD-LOAD-REPORT
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS FRDRPTL-DETAIL-LINE.
008600     COPY FRDRPTL.
008700
008800 FD  COUNTRY-LOOKUP-REQUEST
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS CLKQ-RECORD.
009100     COPY CLKQREC.
009200
009300 WORKING-STORAGE SECTION.
009400*************************
009500 01  FILLER                          PIC X(24)        VALUE
009600     "** PROGRAM FRDTHDRV **".
009700
009800 01  WK-C-RPT-FILE-STATUS            PIC X(02).
009900     88  WK-C-RPT-SUCCESSFUL                 VALUE "00".
010000
010100* ------------------ PROGRAM WORKING STORAGE -------------------*
010200 01  WK-C-COMMON.
010300     COPY FRDCMWS.
010400
010500 01  WK-C-WORK-AREA.
010600     05  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
010700         88  WK-C-EOF-YES                   VALUE "Y".
010800         88  WK-C-EOF-NO                     VALUE "N".
010900     05  WK-C-CTRY-FIRST-CALL-SWITCH PIC X(01) VALUE "Y".
011000         88  WK-C-CTRY-IS-FIRST-CALL         VALUE "Y".
011100         88  WK-C-CTRY-NOT-FIRST-CALL        VALUE "N".
011200
011300* ---------- 8-DIGIT ACCEPT-FROM-DATE WORK AREA -----------------*
011400 01  WS-ACCEPT-DATE.
011500     05  WS-ACCEPT-YY                PIC 9(02).
011600     05  WS-ACCEPT-MM                PIC 9(02).
011700     05  WS-ACCEPT-DD                PIC 9(02).
011800 01  WS-ACCEPT-CENTURY               PIC 9(02) VALUE 20.
011900
012000* ---- HARD-CODED CARD PRODUCT LIST DRIVEN AGAINST FRDVMCC ------*
012100*    OPTION 2 (ONE PRODUCT/MCC RISK MAP CALL PER PRODUCT CODE).
012200*    NOT A SOURCE TABLE - THE FOUR PRODUCTS PRIMEBANK ISSUES ON
012300*    THIS PLATFORM, MAINTAINED HERE UNTIL A PRODUCT MASTER FILE
012400*    EXISTS FOR THIS JOB TO READ.
012500 01  WS-DRIVER-PRODUCT-LIST.
012600     05  FILLER                      PIC X(10) VALUE "CREDIT    ".
012700     05  FILLER                      PIC X(10) VALUE "DEBIT     ".
012800     05  FILLER                      PIC X(10) VALUE "PREPAID   ".
012900     05  FILLER                      PIC X(10) VALUE "COMMERCIAL".
013000 01  WS-DRIVER-PRODUCT-REDEF REDEFINES WS-DRIVER-PRODUCT-LIST.
013100     05  WS-DRIVER-PRODUCT-CODE OCCURS 4 TIMES PIC X(10).
013200 01  WK-N-PROD-IDX                   PIC 9(02) COMP-3 VALUE ZERO.
013300
013400* ------------------- GRAND-TOTAL ACCUMULATORS ------------------*
013500 01  WK-N-TOTAL-READ                 PIC 9(09) COMP-3 VALUE ZERO.
013600 01  WK-N-TOTAL-LOADED               PIC 9(09) COMP-3 VALUE ZERO.
013700 01  WK-N-TOTAL-MCC-PROD-READ        PIC 9(07) COMP-3 VALUE ZERO.
013800 01  WK-N-TOTAL-MCC-PROD-LOADED      PIC 9(07) COMP-3 VALUE ZERO.
013900 01  WK-N-TOTAL-MCC-PROD-SKIP        PIC 9(07) COMP-3 VALUE ZERO.
014000
014100* ----------- LINKAGE RECORDS TO EACH CALLED ROUTINE -----------*
014200     COPY LNKTHRS.
014300     COPY LNKCARD.
014400     COPY LNKMPFT.
014500     COPY LNKMPTT.
014600     COPY LNKMCC.
014700     COPY LNKCTRY.
014800     COPY LNKRCFG.
014900
015000* ------------------- REPORT HEADING LINES -----------------------
015100 01  WS-HDG-LINE-1.
015200     05  FILLER                      PIC X(46) VALUE
015300         "PRIMEBANK FRAUD REFERENCE DATA LOAD REPORT".
015400     05  FILLER                      PIC X(08) VALUE "RUN DATE".
015500     05  WS-HDG-1-RUN-DATE           PIC 9(08).
015600     05  FILLER                      PIC X(23) VALUE SPACES.
015700
015800 01  WS-HDG-LINE-2.
015900     05  FILLER                      PIC X(30) VALUE
016000         "SOURCE".
016100     05  FILLER                      PIC X(01) VALUE SPACE.
016200     05  FILLER                      PIC X(09) VALUE
016300         "ROWS-READ".
016400     05  FILLER                      PIC X(02) VALUE SPACES.
016500     05  FILLER                      PIC X(06) VALUE "LOADED".
016600     05  FILLER                      PIC X(02) VALUE SPACES.
016700     05  FILLER                      PIC X(07) VALUE "SKIPPED".
016800     05  FILLER                      PIC X(02) VALUE SPACES.
016900     05  FILLER                      PIC X(09) VALUE
017000         "DEFAULTED".
017100     05  FILLER                      PIC X(15) VALUE SPACES.
017200
017300 01  WS-HDG-LINE-3.
017400     05  FILLER                      PIC X(30) VALUE ALL "-".
017500     05  FILLER                      PIC X(01) VALUE SPACE.
017600     05  FILLER                      PIC X(09) VALUE ALL "-".
017700     05  FILLER                      PIC X(02) VALUE SPACES.
017800     05  FILLER                      PIC X(06) VALUE ALL "-".
017900     05  FILLER                      PIC X(02) VALUE SPACES.
018000     05  FILLER                      PIC X(07) VALUE ALL "-".
018100     05  FILLER                      PIC X(02) VALUE SPACES.
018200     05  FILLER                      PIC X(09) VALUE ALL "-".
018300     05  FILLER                      PIC X(15) VALUE SPACES.
018400
018500 01  WS-HDG-LINE-4.
018600     05  FILLER                      PIC X(30) VALUE
018700         "COUNTRY LOOKUP RESULTS".
018800     05  FILLER                      PIC X(59) VALUE SPACES.
018900
019000 01  WS-HDG-LINE-5.
019100     05  FILLER                      PIC X(40) VALUE
019200         "NORMALIZED NAME".
019300     05  FILLER                      PIC X(02) VALUE SPACES.
019400     05  FILLER                      PIC X(05) VALUE "MATCH".
019500     05  FILLER                      PIC X(02) VALUE SPACES.
019600     05  FILLER                      PIC X(12) VALUE "DECISION".
019700     05  FILLER                      PIC X(28) VALUE SPACES.
019800
019900 EJECT
020000*******************
020100 PROCEDURE DIVISION.
020200*******************
020300 MAIN-MODULE.
020400     PERFORM A001-START-PROGRAM-ROUTINE
020500        THRU A999-START-PROGRAM-ROUTINE-EX.
020600     GOBACK.
020700
020800*----------------------------------------------------------------*
020900 A001-START-PROGRAM-ROUTINE.
021000*----------------------------------------------------------------*
021100     SET     UPSI-SWITCH-1               TO      OFF.
021200     ACCEPT   WS-ACCEPT-DATE              FROM DATE.
021300     MOVE     WS-ACCEPT-CENTURY           TO
021400              WK-C-RUN-DATE-CCYY (1: 2).
021500     MOVE     WS-ACCEPT-YY                TO
021600              WK-C-RUN-DATE-CCYY (3: 2).
021700     MOVE     WS-ACCEPT-MM                TO   WK-C-RUN-DATE-MM.
021800     MOVE     WS-ACCEPT-DD                TO   WK-C-RUN-DATE-DD.
021900     MOVE     WK-C-RUN-DATE               TO   WS-HDG-1-RUN-DATE.
022000
022100     OPEN OUTPUT FRAUD-LOAD-REPORT.
022200     IF  NOT WK-C-RPT-SUCCESSFUL
022300         DISPLAY "FRDTHDRV - OPEN FILE ERROR - FRDRPTFILE"
022400         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
022500         SET  UPSI-SWITCH-1               TO      ON
022600         GO TO A999-START-PROGRAM-ROUTINE-EX.
022700
022800     WRITE FRDRPTL-DETAIL-LINE FROM WS-HDG-LINE-1.
022900     WRITE FRDRPTL-DETAIL-LINE FROM WS-HDG-LINE-2.
023000     WRITE FRDRPTL-DETAIL-LINE FROM WS-HDG-LINE-3.
023100
023200     MOVE     ZERO                        TO   WK-N-TOTAL-READ
023300                                                WK-N-TOTAL-LOADED.
023400
023500     PERFORM D100-DRIVE-THRESHOLD
023600        THRU D100-DRIVE-THRESHOLD-EX.
023700     PERFORM D200-DRIVE-CARD
023800        THRU D200-DRIVE-CARD-EX.
023900     PERFORM D300-DRIVE-MPFT-THRESHOLDS
024000        THRU D300-DRIVE-MPFT-THRESHOLDS-EX.
024100     PERFORM D310-DRIVE-MPFT-RISK-RULES
024200        THRU D310-DRIVE-MPFT-RISK-RULES-EX.
024300     PERFORM D400-DRIVE-MPTT
024400        THRU D400-DRIVE-MPTT-EX.
024500     PERFORM D500-DRIVE-MCC-LIST
024600        THRU D500-DRIVE-MCC-LIST-EX.
024700     PERFORM D510-DRIVE-MCC-PRODUCT
024800        THRU D510-DRIVE-MCC-PRODUCT-EX.
024900     PERFORM D600-RESOLVE-COUNTRY-LOOKUPS
025000        THRU D600-RESOLVE-COUNTRY-LOOKUPS-EX.
025100     PERFORM D700-DRIVE-RULE-CONFIG
025200        THRU D700-DRIVE-RULE-CONFIG-EX.
025300
025400     PERFORM D800-WRITE-TOTALS
025500        THRU D800-WRITE-TOTALS-EX.
025600
025700     CLOSE FRAUD-LOAD-REPORT.
025800
025900 A999-START-PROGRAM-ROUTINE-EX.
026000     EXIT.
026100
026200*----------------------------------------------------------------*
026300 D100-DRIVE-THRESHOLD.
026400*----------------------------------------------------------------*
026500*    TRANSLATABLE UNIT 1 - GENERIC KEYED THRESHOLD LOADER.
026600     MOVE    WK-C-RUN-DATE      TO    WK-N-THRS-RUN-DATE.
026700     CALL    "FRDVTHRS"         USING WK-C-THRS-RECORD.
026800
026900     MOVE    "FRAUD-THRESHOLD"           TO   FRDRPTL-SOURCE.
027000     MOVE    WK-N-THRS-ROWS-READ         TO   FRDRPTL-ROWS-READ.
027100     MOVE    WK-N-THRS-ROWS-LOADED       TO   FRDRPTL-LOADED.
027200     MOVE    "N/A"                       TO   FRDRPTL-NA-SKIPPED.
027300     MOVE    "N/A"                      TO   FRDRPTL-NA-DEFAULTED.
027400     ADD     WK-N-THRS-ROWS-READ         TO   WK-N-TOTAL-READ.
027500     ADD     WK-N-THRS-ROWS-LOADED       TO   WK-N-TOTAL-LOADED.
027600     PERFORM E000-WRITE-REPORT-LINE
027700        THRU E000-WRITE-REPORT-LINE-EX.
027800
027900 D100-DRIVE-THRESHOLD-EX.
028000     EXIT.
028100
028200*----------------------------------------------------------------*
028300 D200-DRIVE-CARD.
028400*----------------------------------------------------------------*
028500*    TRANSLATABLE UNIT 2 - CARD FRAUD THRESHOLD/MCC SPLIT LOADER.
028600*    THE MCC-TYPED ROWS AND THE NUMERIC-THRESHOLD ROWS FRDVCARD
028700*    SPLIT OUT ARE REPORTED AS ONE COMBINED "LOADED" FIGURE.
028800     MOVE    WK-C-RUN-DATE      TO    WK-N-CARD-RUN-DATE.
028900     CALL    "FRDVCARD"         USING WK-C-CARD-RECORD.
029000     ADD     WK-N-CARD-MCC-LOADED  TO WK-N-CARD-THRESH-LOADED.
029100
029200     MOVE    "FRAUD-THRESHOLD-CARD"      TO   FRDRPTL-SOURCE.
029300     MOVE    WK-N-CARD-ROWS-READ         TO   FRDRPTL-ROWS-READ.
029400     MOVE    WK-N-CARD-THRESH-LOADED     TO   FRDRPTL-LOADED.
029500     MOVE    WK-N-CARD-ROWS-SKIPPED      TO   FRDRPTL-SKIPPED.
029600     MOVE    "N/A"                      TO   FRDRPTL-NA-DEFAULTED.
029700     ADD     WK-N-CARD-ROWS-READ         TO   WK-N-TOTAL-READ.
029800     ADD     WK-N-CARD-THRESH-LOADED     TO   WK-N-TOTAL-LOADED.
029900     PERFORM E000-WRITE-REPORT-LINE
030000        THRU E000-WRITE-REPORT-LINE-EX.
030100
030200 D200-DRIVE-CARD-EX.
030300     EXIT.
030400
030500*----------------------------------------------------------------*
030600 D300-DRIVE-MPFT-THRESHOLDS.
030700*----------------------------------------------------------------*
030800*    TRANSLATABLE UNIT 3A - MYPRIME NUMERIC THRESHOLDS.
030900     MOVE    1                  TO    WK-N-MPFT-OPTION.
031000     MOVE    WK-C-RUN-DATE      TO    WK-N-MPFT-RUN-DATE.
031100     CALL    "FRDVMPFT"         USING WK-C-MPFT-RECORD.
031200
031300     MOVE    "MYPRIME-THRESHOLD"         TO   FRDRPTL-SOURCE.
031400     MOVE    WK-N-MPFT-ROWS-READ         TO   FRDRPTL-ROWS-READ.
031500     MOVE    WK-N-MPFT-ROWS-LOADED       TO   FRDRPTL-LOADED.
031600     MOVE    WK-N-MPFT-ROWS-SKIPPED      TO   FRDRPTL-SKIPPED.
031700     MOVE    WK-N-MPFT-ROWS-DFLTED       TO   FRDRPTL-DEFAULTED.
031800     ADD     WK-N-MPFT-ROWS-READ         TO   WK-N-TOTAL-READ.
031900     ADD     WK-N-MPFT-ROWS-LOADED       TO   WK-N-TOTAL-LOADED.
032000     PERFORM E000-WRITE-REPORT-LINE
032100        THRU E000-WRITE-REPORT-LINE-EX.
032200
032300 D300-DRIVE-MPFT-THRESHOLDS-EX.
032400     EXIT.
032500
032600*----------------------------------------------------------------*
032700 D310-DRIVE-MPFT-RISK-RULES.
032800*----------------------------------------------------------------*
032900*    TRANSLATABLE UNIT 3B - MYPRIME PRIORITY-ORDERED RISK RULES.
033000     MOVE    2                  TO    WK-N-MPFT-OPTION.
033100     MOVE    WK-C-RUN-DATE      TO    WK-N-MPFT-RUN-DATE.
033200     CALL    "FRDVMPFT"         USING WK-C-MPFT-RECORD.
033300
033400     MOVE    "MYPRIME-RISK-RULE"         TO   FRDRPTL-SOURCE.
033500     MOVE    WK-N-MPFT-ROWS-READ         TO   FRDRPTL-ROWS-READ.
033600     MOVE    WK-N-MPFT-ROWS-LOADED       TO   FRDRPTL-LOADED.
033700     MOVE    WK-N-MPFT-ROWS-SKIPPED      TO   FRDRPTL-SKIPPED.
033800     MOVE    WK-N-MPFT-ROWS-DFLTED       TO   FRDRPTL-DEFAULTED.
033900     ADD     WK-N-MPFT-ROWS-READ         TO   WK-N-TOTAL-READ.
034000     ADD     WK-N-MPFT-ROWS-LOADED       TO   WK-N-TOTAL-LOADED.
034100     PERFORM E000-WRITE-REPORT-LINE
034200        THRU E000-WRITE-REPORT-LINE-EX.
034300
034400 D310-DRIVE-MPFT-RISK-RULES-EX.
034500     EXIT.
034600
034700*----------------------------------------------------------------*
034800 D400-DRIVE-MPTT.
034900*----------------------------------------------------------------*
035000*    TRANSLATABLE UNIT 4 - MYPRIME TYPED THRESHOLD LOADER.
035100     MOVE    WK-C-RUN-DATE      TO    WK-N-MPTT-RUN-DATE.
035200     CALL    "FRDVMPTT"         USING WK-C-MPTT-RECORD.
035300
035400     MOVE    "MYPRIME-THRESHOLD-TYPED"   TO   FRDRPTL-SOURCE.
035500     MOVE    WK-N-MPTT-ROWS-READ         TO   FRDRPTL-ROWS-READ.
035600     MOVE    WK-N-MPTT-ROWS-LOADED       TO   FRDRPTL-LOADED.
035700     MOVE    WK-N-MPTT-ROWS-SKIPPED      TO   FRDRPTL-SKIPPED.
035800     MOVE    WK-N-MPTT-ROWS-DFLTED       TO   FRDRPTL-DEFAULTED.
035900     ADD     WK-N-MPTT-ROWS-READ         TO   WK-N-TOTAL-READ.
036000     ADD     WK-N-MPTT-ROWS-LOADED       TO   WK-N-TOTAL-LOADED.
036100     PERFORM E000-WRITE-REPORT-LINE
036200        THRU E000-WRITE-REPORT-LINE-EX.
036300
036400 D400-DRIVE-MPTT-EX.
036500     EXIT.
036600
036700*----------------------------------------------------------------*
036800 D500-DRIVE-MCC-LIST.
036900*----------------------------------------------------------------*
037000*    TRANSLATABLE UNIT 5A - GENERIC SUSPICIOUS MCC LIST.
037100     MOVE    1                  TO    WK-N-MCC-OPTION.
037200     MOVE    SPACES             TO    WK-C-MCC-PRODUCT-CODE.
037300     CALL    "FRDVMCC"          USING WK-C-MCC-RECORD.
037400
037500     MOVE    "FRAUD-MCC-RULE"            TO   FRDRPTL-SOURCE.
037600     MOVE    WK-N-MCC-ROWS-READ          TO   FRDRPTL-ROWS-READ.
037700     MOVE    WK-N-MCC-ROWS-LOADED        TO   FRDRPTL-LOADED.
037800     MOVE    WK-N-MCC-ROWS-SKIPPED       TO   FRDRPTL-SKIPPED.
037900     MOVE    "N/A"                      TO   FRDRPTL-NA-DEFAULTED.
038000     ADD     WK-N-MCC-ROWS-READ          TO   WK-N-TOTAL-READ.
038100     ADD     WK-N-MCC-ROWS-LOADED        TO   WK-N-TOTAL-LOADED.
038200     PERFORM E000-WRITE-REPORT-LINE
038300        THRU E000-WRITE-REPORT-LINE-EX.
038400
038500 D500-DRIVE-MCC-LIST-EX.
038600     EXIT.
038700
038800*----------------------------------------------------------------*
038900 D510-DRIVE-MCC-PRODUCT.
039000*----------------------------------------------------------------*
039100*    TRANSLATABLE UNIT 5B - PRODUCT/MCC RISK MAP, ONE FRDVMCC
039200*    CALL PER PRODUCT CODE, ACCUMULATED ONTO ONE REPORT LINE.
039300     MOVE    ZERO               TO    WK-N-TOTAL-MCC-PROD-READ
039400                                       WK-N-TOTAL-MCC-PROD-LOADED
039500                                       WK-N-TOTAL-MCC-PROD-SKIP.
039600
039700     PERFORM D511-DRIVE-ONE-PRODUCT
039800        THRU D511-DRIVE-ONE-PRODUCT-EX
039900        VARYING WK-N-PROD-IDX FROM 1 BY 1
040000          UNTIL WK-N-PROD-IDX > 4.
040100
040200     MOVE    "FRAUD-MCC-PRODUCT-RULE"    TO   FRDRPTL-SOURCE.
040300     MOVE    WK-N-TOTAL-MCC-PROD-READ    TO   FRDRPTL-ROWS-READ.
040400     MOVE    WK-N-TOTAL-MCC-PROD-LOADED  TO   FRDRPTL-LOADED.
040500     MOVE    WK-N-TOTAL-MCC-PROD-SKIP    TO   FRDRPTL-SKIPPED.
040600     MOVE    "N/A"                      TO   FRDRPTL-NA-DEFAULTED.
040700     ADD     WK-N-TOTAL-MCC-PROD-READ    TO   WK-N-TOTAL-READ.
040800     ADD     WK-N-TOTAL-MCC-PROD-LOADED  TO   WK-N-TOTAL-LOADED.
040900     PERFORM E000-WRITE-REPORT-LINE
041000        THRU E000-WRITE-REPORT-LINE-EX.
041100
041200 D510-DRIVE-MCC-PRODUCT-EX.
041300     EXIT.
041400
041500*----------------------------------------------------------------*
041600 D511-DRIVE-ONE-PRODUCT.
041700*----------------------------------------------------------------*
041800     MOVE    2                  TO    WK-N-MCC-OPTION.
041900     MOVE    WS-DRIVER-PRODUCT-CODE (WK-N-PROD-IDX) TO
042000             WK-C-MCC-PRODUCT-CODE.
042100     CALL    "FRDVMCC"          USING WK-C-MCC-RECORD.
042200
042300     ADD     WK-N-MCC-ROWS-READ    TO   WK-N-TOTAL-MCC-PROD-READ.
042400     ADD     WK-N-MCC-ROWS-LOADED TO   WK-N-TOTAL-MCC-PROD-LOADED.
042500     ADD     WK-N-MCC-ROWS-SKIPPED TO   WK-N-TOTAL-MCC-PROD-SKIP.
042600
042700 D511-DRIVE-ONE-PRODUCT-EX.
042800     EXIT.
042900
043000*----------------------------------------------------------------*
043100 D600-RESOLVE-COUNTRY-LOOKUPS.
043200*----------------------------------------------------------------*
043300*    TRANSLATABLE UNIT 6 - COUNTRY BLOCK/RISK RESOLVER.  ONE CALL
043400*    TO FRDVCTRY PER COUNTRY-LOOKUP-REQUEST RECORD.  THE FIRST
043500*    CALL OF THE RUN LOADS FRDVCTRY'S RESIDENT TABLE; EVERY CALL
043600*    AFTER THAT REUSES IT.
043700     WRITE   FRDRPTL-DETAIL-LINE FROM WS-HDG-LINE-4.
043800     WRITE   FRDRPTL-DETAIL-LINE FROM WS-HDG-LINE-5.
043900
044000     OPEN INPUT COUNTRY-LOOKUP-REQUEST.
044100     IF  NOT WK-C-SUCCESSFUL
044200         DISPLAY "FRDTHDRV - OPEN FILE ERROR - CLKQFILE"
044300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044400         GO TO D600-RESOLVE-COUNTRY-LOOKUPS-EX.
044500
044600     SET     WK-C-EOF-NO             TO    TRUE.
044700     PERFORM D610-READ-LOOKUP-REQUEST
044800        THRU D610-READ-LOOKUP-REQUEST-EX.
044900
045000     PERFORM D620-RESOLVE-ONE-LOOKUP
045100        THRU D620-RESOLVE-ONE-LOOKUP-EX
045200        UNTIL WK-C-EOF-YES.
045300
045400     CLOSE COUNTRY-LOOKUP-REQUEST.
045500
045600     MOVE    "FRAUD-COUNTRY-BLOCK"       TO   FRDRPTL-NA-SOURCE.
045700     MOVE    WK-N-CTRY-ROWS-READ        TO   FRDRPTL-NA-ROWS-READ.
045800     MOVE    "N/A"                       TO   FRDRPTL-NA-LOADED.
045900     MOVE    "N/A"                       TO   FRDRPTL-NA-SKIPPED.
046000     MOVE    "N/A"                      TO   FRDRPTL-NA-DEFAULTED.
046100     ADD     WK-N-CTRY-ROWS-READ         TO   WK-N-TOTAL-READ.
046200     PERFORM E000-WRITE-REPORT-LINE
046300        THRU E000-WRITE-REPORT-LINE-EX.
046400
046500 D600-RESOLVE-COUNTRY-LOOKUPS-EX.
046600     EXIT.
046700
046800*----------------------------------------------------------------*
046900 D610-READ-LOOKUP-REQUEST.
047000*----------------------------------------------------------------*
047100     READ COUNTRY-LOOKUP-REQUEST
047200         AT END
047300             SET  WK-C-EOF-YES      TO    TRUE
047400             GO TO D610-READ-LOOKUP-REQUEST-EX.
047500
047600     IF  NOT WK-C-SUCCESSFUL
047700         DISPLAY "FRDTHDRV - READ FILE ERROR - CLKQFILE"
047800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047900         SET  WK-C-EOF-YES          TO    TRUE
048000         GO TO D610-READ-LOOKUP-REQUEST-EX.
048100
048200 D610-READ-LOOKUP-REQUEST-EX.
048300     EXIT.
048400
048500*----------------------------------------------------------------*
048600 D620-RESOLVE-ONE-LOOKUP.
048700*----------------------------------------------------------------*
048800     MOVE    CLKQ-INPUT-VALUE    TO    WK-C-CTRY-RAW-VALUE.
048900     IF  WK-C-CTRY-IS-FIRST-CALL
049000         MOVE "Y"                TO    WK-C-CTRY-FIRST-CALL
049100     ELSE
049200         MOVE "N"                TO    WK-C-CTRY-FIRST-CALL.
049300
049400     CALL    "FRDVCTRY"          USING WK-C-CTRY-RECORD.
049500
049600     SET     WK-C-CTRY-NOT-FIRST-CALL     TO    TRUE.
049700
049800     PERFORM E100-WRITE-LOOKUP-LINE
049900        THRU E100-WRITE-LOOKUP-LINE-EX.
050000
050100     PERFORM D610-READ-LOOKUP-REQUEST
050200        THRU D610-READ-LOOKUP-REQUEST-EX.
050300
050400 D620-RESOLVE-ONE-LOOKUP-EX.
050500     EXIT.
050600
050700*----------------------------------------------------------------*
050800 D700-DRIVE-RULE-CONFIG.
050900*----------------------------------------------------------------*
051000*    TRANSLATABLE UNIT 7 - WEIGHTED RULE-CONFIG LOADER.
051100     CALL    "FRDVRCFG"         USING WK-C-RCFG-RECORD.
051200
051300     MOVE    "MYPRIME-RULE-CONFIG"       TO   FRDRPTL-SOURCE.
051400     MOVE    WK-N-RCFG-ROWS-READ         TO   FRDRPTL-ROWS-READ.
051500     MOVE    WK-N-RCFG-ROWS-LOADED       TO   FRDRPTL-LOADED.
051600     MOVE    WK-N-RCFG-ROWS-SKIPPED      TO   FRDRPTL-SKIPPED.
051700     MOVE    "N/A"                      TO   FRDRPTL-NA-DEFAULTED.
051800     ADD     WK-N-RCFG-ROWS-READ         TO   WK-N-TOTAL-READ.
051900     ADD     WK-N-RCFG-ROWS-LOADED       TO   WK-N-TOTAL-LOADED.
052000     PERFORM E000-WRITE-REPORT-LINE
052100        THRU E000-WRITE-REPORT-LINE-EX.
052200
052300 D700-DRIVE-RULE-CONFIG-EX.
052400     EXIT.
052500
052600*----------------------------------------------------------------*
052700 D800-WRITE-TOTALS.
052800*----------------------------------------------------------------*
052900     WRITE   FRDRPTL-DETAIL-LINE FROM WS-HDG-LINE-3.
053000     MOVE    "GRAND TOTAL"       TO    FRDRPTL-SOURCE.
053100     MOVE    WK-N-TOTAL-READ     TO    FRDRPTL-ROWS-READ.
053200     MOVE    WK-N-TOTAL-LOADED   TO    FRDRPTL-LOADED.
053300     MOVE    "N/A"               TO    FRDRPTL-NA-SKIPPED.
053400     MOVE    "N/A"               TO    FRDRPTL-NA-DEFAULTED.
053500     PERFORM E000-WRITE-REPORT-LINE
053600        THRU E000-WRITE-REPORT-LINE-EX.
053700
053800 D800-WRITE-TOTALS-EX.
053900     EXIT.
054000
054100*----------------------------------------------------------------*
054200 E000-WRITE-REPORT-LINE.
054300*----------------------------------------------------------------*
054400*    ONE WRITE PARAGRAPH FOR EVERY DETAIL LINE ON THE LOAD
054500*    SUMMARY.  SOURCE/ROWS-READ/LOADED/SKIPPED/DEFAULTED ARE
054600*    POPULATED BY THE CALLING D-PARAGRAPH BEFORE THIS IS
054700*    PERFORMED, USING WHICHEVER OF FRDRPTL-DETAIL-LINE OR ITS
054800*    FRDRPTL-DETAIL-LINE-NA REDEFINITION FITS THE COLUMN (REAL
054900*    COUNT VS. LITERAL N/A TEXT) - BOTH VIEWS SHARE THE SAME
055000*    STORAGE SO A PLAIN WRITE PICKS UP EITHER ONE.
055100     WRITE   FRDRPTL-DETAIL-LINE.
055200
055300 E000-WRITE-REPORT-LINE-EX.
055400     EXIT.
055500
055600*----------------------------------------------------------------*
055700 E100-WRITE-LOOKUP-LINE.
055800*----------------------------------------------------------------*
055900     MOVE    WK-C-CTRY-NORMALIZED   TO    FRDRPTL-LK-NORMALIZED.
056000     MOVE    WK-C-CTRY-MATCH-TYPE   TO    FRDRPTL-LK-MATCH-TYPE.
056100     MOVE    WK-C-CTRY-DECISION     TO    FRDRPTL-LK-DECISION.
056200     WRITE   FRDRPTL-DETAIL-LINE FROM FRDRPTL-LOOKUP-LINE.
056300
056400 E100-WRITE-LOOKUP-LINE-EX.
056500     EXIT.
056600*---------------------------------------------------------------*
056700*                   PROGRAM SUBROUTINE                         *
056800*---------------------------------------------------------------*
056900 Y900-ABNORMAL-TERMINATION.
057000     SET     UPSI-SWITCH-1               TO      ON.
057100     CLOSE   FRAUD-LOAD-REPORT COUNTRY-LOOKUP-REQUEST.
057200     GOBACK.
057300
057400******************************************************************
057500************** END OF PROGRAM SOURCE -  FRDTHDRV ***************
057600******************************************************************
