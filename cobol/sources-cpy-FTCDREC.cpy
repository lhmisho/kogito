000100*-----------------------------------------------------------------
000200*    COPYBOOK      : FTCDREC
000300*    RECORD        : FRAUD-THRESHOLD-CARD-REC
000400*                    (SOURCE: FRAUD_THRESHOLD_CARD)
000500*    DESCRIPTION   : MIXED THRESHOLD/MCC ROWS FOR THE CARD-FRAUD
000600*                    DECISION FLOW.  ROWS TYPED "MCC" ROUTE TO
000700*                    THE SUSPICIOUS-MCC LIST, ALL OTHERS TO THE
000800*                    NUMERIC THRESHOLD TABLE.
000900*-----------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*-----------------------------------------------------------------
001200* TAG     DEV      DATE       DESCRIPTION
001300* ------- -------- ---------- ------------------------------------
001400* FRD0002 ACNBRN   14/03/1994 - INITIAL VERSION
001500* FRD0021 ACNPYE   03/05/2001 - REQ#4471 - EFFECTIVE-TO NUMERIC
001600*                    REDEFINE ADDED FOR RUN-DATE COMPARE
001700*-----------------------------------------------------------------
001800 01  FTCD-RECORD.
001900     05  FTCD-THRESHOLD-KEY          PIC X(30).
002000     05  FTCD-THRESHOLD-VALUE        PIC S9(9)V9(4) COMP-3.
002100     05  FTCD-THRESHOLD-TYPE         PIC X(10).
002200     05  FTCD-IS-ACTIVE              PIC 9(01).
002300         88  FTCD-ACTIVE                    VALUE 1.
002400         88  FTCD-INACTIVE                  VALUE 0.
002500     05  FTCD-EFFECTIVE-TO           PIC X(08).
002600     05  FTCD-EFFECTIVE-TO-N REDEFINES FTCD-EFFECTIVE-TO
002700                                     PIC 9(08).
002800     05  FILLER                      PIC X(15).
