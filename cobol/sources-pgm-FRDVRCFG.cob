000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FRDVRCFG.
000500 AUTHOR.         ACNBRN.
000600 INSTALLATION.   PRIMEBANK FRAUD SYSTEMS - AS400 BATCH CENTRE.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       PRIMEBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOAD THE WEIGHTED
001200*               RULE-CONFIGURATION TABLE (MYPRIME-RULE-CONFIG).
001300*               EACH ACTIVE ROW CARRIES WHICHEVER OF POINTS,
001400*               THRESHOLD1, THRESHOLD2, MULTIPLIER1 AND
001500*               MULTIPLIER2 APPLY TO ITS RULE.  RULE-CODE
001600*               "GLOBAL" (CASE-INSENSITIVE) IS SPECIAL-CASED -
001700*               IT DOES NOT GO INTO THE GENERIC RULE-CONTEXT
001800*               TABLE BUT INSTEAD SEEDS FOUR NAMED GLOBAL
001900*               WEIGHTS (FRAUD SCORE, SUSPICIOUS SCORE, ML
002000*               FRAUD MULTIPLIER, ML SUSPICIOUS MULTIPLIER)
002100*               RETURNED TO THE CALLER ON THE LINKAGE RECORD.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* TAG     DEV      DATE       DESCRIPTION
002700* ------- -------- ---------- -----------------------------------
002800* FRD0033 ACNBRN   14/03/1994 - INITIAL VERSION.
002900* FRD0038 ACNTLY   20/06/1996 - REQ#2260 - LOAD-SUMMARY COUNTS
003000*                    ADDED (ROWS READ, LOADED, SKIPPED).
003100* FRD0046 ACNTLY   09/11/1998 - Y2K REMEDIATION - REVIEWED, NO
003200*                    DATE FIELDS ON THIS TABLE.
003300* FRD0060 ACNKOW   14/02/2008 - REQ#8940 - "GLOBAL" RULE-CODE
003400*                    TEST MADE CASE-INSENSITIVE.
003500* FRD0066 ACNOKO   11/02/2011 - REQ#9902 - GLOBAL ROW NO LONGER
003600*                    ALSO APPENDED TO THE GENERIC RULE-CONTEXT
003700*                    TABLE - IT IS CARRIED SOLELY AS THE FOUR
003800*                    NAMED GLOBAL WEIGHTS.
003900*================================================================
004000*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                   UPSI-0 IS UPSI-SWITCH-0
005000                       ON  STATUS IS U0-ON
005100                       OFF STATUS IS U0-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT MYPRIME-RULE-CONFIG ASSIGN TO DATABASE-MRCFFILE
005600            ORGANIZATION      IS SEQUENTIAL
005700            ACCESS MODE       IS SEQUENTIAL
005800            FILE STATUS       IS WK-C-FILE-STATUS.
005900
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400**************
006500 FD  MYPRIME-RULE-CONFIG
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS MRCF-RECORD.
006800     COPY MRCFREC.
006900
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                          PIC X(24)        VALUE
007300     "** PROGRAM FRDVRCFG **".
007400
007500 01  WK-C-COMMON.
007600     COPY FRDCMWS.
007700
007800 01  WK-C-WORK-AREA.
007900     05  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
008000         88  WK-C-EOF-YES                   VALUE "Y".
008100         88  WK-C-EOF-NO                     VALUE "N".
008200     05  WK-C-RCFG-CODE-UPPER        PIC X(20).
008300
008400* ------------ RESIDENT WEIGHTED RULE-CONTEXT TABLE -------------*
008500 01  WK-C-RCFG-TABLE.
008600     05  WK-C-RCFG-ENTRY OCCURS 100 TIMES
008700                          INDEXED BY WK-X-RCFG-IDX.
008800         10  WK-C-RCFG-RULE-CODE     PIC X(20).
008900         10  WK-N-RCFG-POINTS        PIC S9(5) COMP-3.
009000         10  WK-N-RCFG-THRESHOLD1    PIC S9(9)V9(4) COMP-3.
009100         10  WK-N-RCFG-THRESHOLD2    PIC S9(9)V9(4) COMP-3.
009200         10  WK-N-RCFG-MULTIPLIER1   PIC S9(5)V9(4) COMP-3.
009300         10  WK-N-RCFG-MULTIPLIER2   PIC S9(5)V9(4) COMP-3.
009400 01  WK-N-RCFG-TABLE-COUNT           PIC 9(04) COMP-3 VALUE ZERO.
009500
009600* ------------------ NAMED GLOBAL WEIGHTS ------------------------
009700 01  WK-C-RCFG-GLOBAL-AREA.
009800     05  WK-N-RCFG-GLOBAL-FRAUD-SCORE   PIC S9(9)V9(4) COMP-3.
009900     05  WK-N-RCFG-GLOBAL-SUSP-SCORE    PIC S9(9)V9(4) COMP-3.
010000     05  WK-N-RCFG-GLOBAL-ML-FRAUD      PIC S9(5)V9(4) COMP-3.
010100     05  WK-N-RCFG-GLOBAL-ML-SUSP       PIC S9(5)V9(4) COMP-3.
010200
010300*****************
010400 LINKAGE SECTION.
010500*****************
010600     COPY LNKRCFG.
010700 EJECT
010800********************************************
010900 PROCEDURE DIVISION USING WK-C-RCFG-RECORD.
011000********************************************
011100 MAIN-MODULE.
011200     PERFORM A000-PROCESS-CALLED-ROUTINE
011300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011400     PERFORM Z000-END-PROGRAM-ROUTINE
011500        THRU Z999-END-PROGRAM-ROUTINE-EX.
011600     GOBACK.
011700
011800*----------------------------------------------------------------*
011900 A000-PROCESS-CALLED-ROUTINE.
012000*----------------------------------------------------------------*
012100     MOVE    ZERO      TO   WK-N-RCFG-ROWS-READ
012200                             WK-N-RCFG-ROWS-LOADED
012300                             WK-N-RCFG-ROWS-SKIPPED
012400                             WK-N-RCFG-TABLE-COUNT
012500                             WK-C-RCFG-GLOBAL-AREA.
012600     MOVE    SPACES    TO   WK-C-RCFG-ERROR-CD.
012700     SET     WK-C-RCFG-GLOBAL-NO    TO    TRUE.
012800
012900     OPEN INPUT MYPRIME-RULE-CONFIG.
013000     IF  NOT WK-C-SUCCESSFUL
013100         DISPLAY "FRDVRCFG - OPEN FILE ERROR - MRCFFILE"
013200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013300         MOVE    "COM0206"          TO    WK-C-RCFG-ERROR-CD
013400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013500
013600     SET     WK-C-EOF-NO             TO    TRUE.
013700     PERFORM B100-READ-RULE-CONFIG
013800        THRU B199-READ-RULE-CONFIG-EX.
013900
014000     PERFORM B200-PROCESS-ROW
014100        THRU B299-PROCESS-ROW-EX
014200        UNTIL WK-C-EOF-YES.
014300
014400     CLOSE MYPRIME-RULE-CONFIG.
014500     MOVE    WK-N-RCFG-TABLE-COUNT   TO    WK-N-RCFG-ROWS-LOADED.
014600     IF  WK-C-RCFG-GLOBAL-YES
014700         ADD  1                      TO    WK-N-RCFG-ROWS-LOADED.
014800
014900 A099-PROCESS-CALLED-ROUTINE-EX.
015000     EXIT.
015100
015200*----------------------------------------------------------------*
015300 B100-READ-RULE-CONFIG.
015400*----------------------------------------------------------------*
015500     READ MYPRIME-RULE-CONFIG
015600         AT END
015700             SET  WK-C-EOF-YES      TO    TRUE
015800             GO TO B199-READ-RULE-CONFIG-EX.
015900
016000     IF  NOT WK-C-SUCCESSFUL
016100         DISPLAY "FRDVRCFG - READ FILE ERROR - MRCFFILE"
016200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300         SET  WK-C-EOF-YES          TO    TRUE
016400         GO TO B199-READ-RULE-CONFIG-EX.
016500
016600     ADD     1                      TO    WK-N-RCFG-ROWS-READ.
016700
016800 B199-READ-RULE-CONFIG-EX.
016900     EXIT.
017000
017100*----------------------------------------------------------------*
017200 B200-PROCESS-ROW.
017300*----------------------------------------------------------------*
017400     IF  MRCF-IS-ACTIVE NOT = 1
017500         ADD     1                  TO    WK-N-RCFG-ROWS-SKIPPED
017600         GO TO B290-PROCESS-ROW-NEXT.
017700
017800     MOVE    MRCF-RULE-CODE          TO    WK-C-RCFG-CODE-UPPER.
017900     INSPECT WK-C-RCFG-CODE-UPPER CONVERTING
018000             "abcdefghijklmnopqrstuvwxyz" TO
018100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018200
018300     IF  WK-C-RCFG-CODE-UPPER = "GLOBAL"
018400         PERFORM B300-STORE-GLOBAL-WEIGHTS
018500            THRU B399-STORE-GLOBAL-WEIGHTS-EX
018600     ELSE
018700         PERFORM B400-STORE-RULE-CONTEXT
018800            THRU B499-STORE-RULE-CONTEXT-EX.
018900
019000 B290-PROCESS-ROW-NEXT.
019100     PERFORM B100-READ-RULE-CONFIG
019200        THRU B199-READ-RULE-CONFIG-EX.
019300
019400 B299-PROCESS-ROW-EX.
019500     EXIT.
019600
019700*----------------------------------------------------------------*
019800 B300-STORE-GLOBAL-WEIGHTS.
019900*----------------------------------------------------------------*
020000     SET     WK-C-RCFG-GLOBAL-YES   TO    TRUE.
020100     MOVE    MRCF-THRESHOLD1  TO WK-N-RCFG-GLOBAL-FRAUD-SCORE.
020200     MOVE    MRCF-THRESHOLD2  TO WK-N-RCFG-GLOBAL-SUSP-SCORE.
020300     MOVE    MRCF-MULTIPLIER1 TO WK-N-RCFG-GLOBAL-ML-FRAUD.
020400     MOVE    MRCF-MULTIPLIER2 TO WK-N-RCFG-GLOBAL-ML-SUSP.
020500
020600 B399-STORE-GLOBAL-WEIGHTS-EX.
020700     EXIT.
020800
020900*----------------------------------------------------------------*
021000 B400-STORE-RULE-CONTEXT.
021100*----------------------------------------------------------------*
021200     IF  WK-N-RCFG-TABLE-COUNT < 100
021300         ADD     1                  TO    WK-N-RCFG-TABLE-COUNT
021400         SET     WK-X-RCFG-IDX      TO    WK-N-RCFG-TABLE-COUNT
021500         MOVE    MRCF-RULE-CODE     TO
021600                 WK-C-RCFG-RULE-CODE (WK-X-RCFG-IDX)
021700         MOVE    MRCF-POINTS        TO
021800                 WK-N-RCFG-POINTS (WK-X-RCFG-IDX)
021900         MOVE    MRCF-THRESHOLD1    TO
022000                 WK-N-RCFG-THRESHOLD1 (WK-X-RCFG-IDX)
022100         MOVE    MRCF-THRESHOLD2    TO
022200                 WK-N-RCFG-THRESHOLD2 (WK-X-RCFG-IDX)
022300         MOVE    MRCF-MULTIPLIER1   TO
022400                 WK-N-RCFG-MULTIPLIER1 (WK-X-RCFG-IDX)
022500         MOVE    MRCF-MULTIPLIER2   TO
022600                 WK-N-RCFG-MULTIPLIER2 (WK-X-RCFG-IDX)
022700     ELSE
022800         ADD     1                  TO    WK-N-RCFG-ROWS-SKIPPED.
022900
023000 B499-STORE-RULE-CONTEXT-EX.
023100     EXIT.
023200*---------------------------------------------------------------*
023300*                   PROGRAM SUBROUTINE                         *
023400*---------------------------------------------------------------*
023500 Y900-ABNORMAL-TERMINATION.
023600     PERFORM Z000-END-PROGRAM-ROUTINE
023700        THRU Z999-END-PROGRAM-ROUTINE-EX.
023800     GOBACK.
023900
024000 Z000-END-PROGRAM-ROUTINE.
024100     CONTINUE.
024200
024300 Z999-END-PROGRAM-ROUTINE-EX.
024400     EXIT.
024500
024600******************************************************************
024700************** END OF PROGRAM SOURCE -  FRDVRCFG ***************
024800******************************************************************
