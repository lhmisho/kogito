000100*-----------------------------------------------------------------
000200*    COPYBOOK      : LNKMCC
000300*    DESCRIPTION   : LINKAGE RECORD, FRDTHDRV TO FRDVMCC
000400*                    (TRANSLATABLE UNIT 5 - MCC RULE / PRODUCT-
000500*                    MCC RULE LOADER).
000600*                    WK-N-MCC-OPTION SELECTS THE SUB-FLOW:
000700*                       1 = LOAD SUSPICIOUS MCC LIST
000800*                       2 = LOAD PRODUCT/MCC RISK MAP FOR
000900*                           WK-C-MCC-PRODUCT-CODE
001000*-----------------------------------------------------------------
001100* HISTORY OF MODIFICATION:
001200*-----------------------------------------------------------------
001300* TAG     DEV      DATE       DESCRIPTION
001400* ------- -------- ---------- ------------------------------------
001500* FRD0016 ACNBRN   14/03/1994 - INITIAL VERSION
001600*-----------------------------------------------------------------
001700 01  WK-C-MCC-RECORD.
001800     05  WK-C-MCC-INPUT.
001900         10  WK-N-MCC-OPTION         PIC 9(01).
002000         10  WK-C-MCC-PRODUCT-CODE   PIC X(10).
002100     05  WK-C-MCC-OUTPUT.
002200         10  WK-N-MCC-ROWS-READ      PIC 9(07) COMP-3.
002300         10  WK-N-MCC-ROWS-LOADED    PIC 9(07) COMP-3.
002400         10  WK-N-MCC-ROWS-SKIPPED   PIC 9(07) COMP-3.
002500         10  WK-C-MCC-ERROR-CD       PIC X(07).
002600         10  WK-C-MCC-ERROR-VIEW REDEFINES WK-C-MCC-ERROR-CD.
002700             15  WK-C-MCC-ERROR-MODULE    PIC X(03).
002800             15  WK-C-MCC-ERROR-NUMBER    PIC X(04).
002900     05  FILLER                      PIC X(10).
