000100*-----------------------------------------------------------------
000200*    COPYBOOK      : MPTHREC
000300*    RECORD        : MYPRIME-THRESHOLD-REC (NUMERIC VARIANT)
000400*                    (SOURCE: MYPRIME_THRESHOLDS)
000500*    DESCRIPTION   : ONE ROW PER MYPRIME NUMERIC THRESHOLD KEY.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* TAG     DEV      DATE       DESCRIPTION
001000* ------- -------- ---------- ------------------------------------
001100* FRD0003 ACNBRN   14/03/1994 - INITIAL VERSION
001200* FRD0022 ACNPYE   03/05/2001 - REQ#4471 - EFFECTIVE-TO NUMERIC
001300*                    REDEFINE ADDED FOR RUN-DATE COMPARE
001400*-----------------------------------------------------------------
001500 01  MPTH-RECORD.
001600     05  MPTH-THRESHOLD-KEY          PIC X(40).
001700     05  MPTH-THRESHOLD-VALUE        PIC S9(9)V9(4) COMP-3.
001800     05  MPTH-IS-ACTIVE              PIC 9(01).
001900         88  MPTH-ACTIVE                    VALUE 1.
002000         88  MPTH-INACTIVE                  VALUE 0.
002100     05  MPTH-EFFECTIVE-TO           PIC X(08).
002200     05  MPTH-EFFECTIVE-TO-N REDEFINES MPTH-EFFECTIVE-TO
002300                                     PIC 9(08).
002400     05  FILLER                      PIC X(10).
