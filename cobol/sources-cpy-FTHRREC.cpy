000100*-----------------------------------------------------------------
000200*    COPYBOOK      : FTHRREC
000300*    RECORD        : FRAUD-THRESHOLD-REC (SOURCE:FRAUD_THRESHOLDS)
000400*    DESCRIPTION   : ONE ROW PER TOTAL-RISK THRESHOLD KEY FED TO
000500*                    THE CROSS-CHANNEL FRAUD DECISION FLOW.  NO
000600*                    ACTIVE/EFFECTIVE FILTER APPLIES TO THIS FILE
000700*                    - EVERY ROW WITH A KEY AND VALUE IS LOADED.
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* TAG     DEV      DATE       DESCRIPTION
001200* ------- -------- ---------- ------------------------------------
001300* FRD0001 ACNBRN   14/03/1994 - INITIAL VERSION
001400*-----------------------------------------------------------------
001500 01  FTHR-RECORD.
001600     05  FTHR-RULE-KEY               PIC X(30).
001700     05  FTHR-RULE-VALUE             PIC S9(9)V9(4) COMP-3.
001800     05  FILLER                      PIC X(20).
