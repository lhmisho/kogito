000100*-----------------------------------------------------------------
000200*    COPYBOOK      : FMCCREC
000300*    RECORD        : FRAUD-MCC-RULE-REC (SOURCE: FRAUD_MCC_RULE)
000400*    DESCRIPTION   : ONE ROW PER GENERIC SUSPICIOUS MCC CODE.
000500*-----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* TAG     DEV      DATE       DESCRIPTION
000900* ------- -------- ---------- ------------------------------------
001000* FRD0006 ACNBRN   14/03/1994 - INITIAL VERSION
001100*-----------------------------------------------------------------
001200 01  FMCC-RECORD.
001300     05  FMCC-MCC-CODE               PIC X(10).
001400     05  FMCC-IS-ACTIVE              PIC 9(01).
001500         88  FMCC-ACTIVE                    VALUE 1.
001600         88  FMCC-INACTIVE                  VALUE 0.
001700     05  FILLER                      PIC X(09).
