000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FRDVMPFT.
000500 AUTHOR.         ACNBRN.
000600 INSTALLATION.   PRIMEBANK FRAUD SYSTEMS - AS400 BATCH CENTRE.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       PRIMEBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOAD THE MYPRIME
001200*               NUMERIC THRESHOLD TABLE (MYPRIME-THRESHOLD-REC)
001300*               OR THE MYPRIME RISK-RULE TABLE (MYPRIME-RISK-
001400*               RULE-REC), SELECTED BY WK-N-MPFT-OPTION -
001500*               OPTION 1 IS THRESHOLDS, OPTION 2 IS RISK RULES.
001600*               NEITHER SUB-FLOW IS AN ALL-OR-NOTHING PASS FOR
001700*               THE THRESHOLD KEYS - A MISSING KEY IS DEFAULTED
001800*               ONE AT A TIME FROM WS-DFLT-THRESH-TABLE.  THE
001900*               RISK-RULE SUB-FLOW REPLACES THE WHOLE TABLE
002000*               FROM WS-DFLT-RULE-TABLE WHEN THE FILE CANNOT
002100*               BE READ.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* TAG     DEV      DATE       DESCRIPTION
002700* ------- -------- ---------- -----------------------------------
002800* FRD0024 ACNBRN   14/03/1994 - INITIAL VERSION.
002900* FRD0028 ACNTLY   20/06/1996 - REQ#2260 - LOAD-SUMMARY COUNTS
003000*                    ADDED (READ, LOADED, DEFAULTED, SKIPPED).
003100* FRD0040 ACNTLY   09/11/1998 - Y2K REMEDIATION - EFFECTIVE-TO
003200*                    COMPARE MOVED TO 8-DIGIT CCYYMMDD.
003300* FRD0054 ACNKOW   22/07/2006 - REQ#8814 - RISK RULE TABLE NOW
003400*                    SORTED DESCENDING BY PRIORITY AFTER LOAD SO
003500*                    C300-LOOKUP-THRESHOLD-KEY SEES HIGHEST
003600*                    PRIORITY RULES FIRST.
003700* FRD0061 ACNOKO   11/02/2011 - REQ#9902 - PER-KEY DEFAULTING OF
003800*                    THE NUMERIC THRESHOLD TABLE ADDED SO A
003900*                    PARTIAL SOURCE ROW-SET NO LONGER LOSES THE
004000*                    KEYS IT DID NOT SUPPLY.
004100*================================================================
004200*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                   UPSI-0 IS UPSI-SWITCH-0
005200                       ON  STATUS IS U0-ON
005300                       OFF STATUS IS U0-OFF.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT MYPRIME-THRESHOLD ASSIGN TO DATABASE-MPTHFILE
005800            ORGANIZATION      IS SEQUENTIAL
005900            ACCESS MODE       IS SEQUENTIAL
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100     SELECT MYPRIME-RISK-RULE ASSIGN TO DATABASE-MRRLFILE
006200            ORGANIZATION      IS SEQUENTIAL
006300            ACCESS MODE       IS SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000**************
007100 FD  MYPRIME-THRESHOLD
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS MPTH-RECORD.
007400     COPY MPTHREC.
007500
007600 FD  MYPRIME-RISK-RULE
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS MRRL-RECORD.
007900     COPY MRRLREC.
008000
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER                          PIC X(24)        VALUE
008400     "** PROGRAM FRDVMPFT **".
008500
008600 01  WK-C-COMMON.
008700     COPY FRDCMWS.
008800
008900 01  WK-C-WORK-AREA.
009000     05  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
009100         88  WK-C-EOF-YES                   VALUE "Y".
009200         88  WK-C-EOF-NO                     VALUE "N".
009300     05  WK-N-MPFT-FOUND-SW          PIC X(01).
009400         88  WK-N-MPFT-KEY-FOUND            VALUE "Y".
009500         88  WK-N-MPFT-KEY-NOT-FOUND        VALUE "N".
009600     05  WK-C-MPFT-DFLT-KEY-HOLD     PIC X(40).
009700
009800* ------------------ NUMERIC THRESHOLD TABLE -------------------*
009900 01  WK-C-MPFT-THRESH-TABLE.
010000     05  WK-C-MPFT-THRESH-ENTRY OCCURS 100 TIMES
010100                          INDEXED BY WK-X-MPFT-THRESH-IDX.
010200         10  WK-C-MPFT-THRESH-KEY    PIC X(40).
010300         10  WK-C-MPFT-THRESH-VALUE  PIC S9(9)V9(4) COMP-3.
010400 01  WK-N-MPFT-THRESH-COUNT          PIC 9(04) COMP-3 VALUE ZERO.
010500
010600* ------------------ RISK-RULE TABLE --------------------------*
010700 01  WK-C-MPFT-RULE-TABLE.
010800     05  WK-C-MPFT-RULE-ENTRY OCCURS 40 TIMES
010900                          INDEXED BY WK-X-MPFT-RULE-IDX.
011000         10  WK-C-MPFT-RULE-ID       PIC X(10).
011100         10  WK-C-MPFT-RULE-NAME     PIC X(40).
011200         10  WK-C-MPFT-RULE-DESC     PIC X(60).
011300         10  WK-C-MPFT-RULE-SCORE    PIC S9(5)V9(2) COMP-3.
011400         10  WK-C-MPFT-RULE-SEVERITY PIC X(12).
011500         10  WK-N-MPFT-RULE-PRIORITY PIC 9(04).
011600 01  WK-N-MPFT-RULE-COUNT            PIC 9(04) COMP-3 VALUE ZERO.
011700
011800* ------------- BUBBLE SORT WORK AREA (DESC BY PRIORITY) --------*
011900 01  WK-C-MPFT-SORT-AREA.
012000     05  WK-N-MPFT-SORT-OUTER        PIC 9(04) COMP-3.
012100     05  WK-N-MPFT-SORT-INNER        PIC 9(04) COMP-3.
012200     05  WK-C-MPFT-SORT-SWAP-SW      PIC X(01).
012300         88  WK-C-MPFT-SORT-SWAPPED         VALUE "Y".
012400         88  WK-C-MPFT-SORT-NOT-SWAPPED     VALUE "N".
012500     05  WK-C-MPFT-HOLD-ID           PIC X(10).
012600     05  WK-C-MPFT-HOLD-NAME         PIC X(40).
012700     05  WK-C-MPFT-HOLD-DESC         PIC X(60).
012800     05  WK-C-MPFT-HOLD-SCORE        PIC S9(5)V9(2) COMP-3.
012900     05  WK-C-MPFT-HOLD-SEVERITY     PIC X(12).
013000     05  WK-N-MPFT-HOLD-PRIORITY     PIC 9(04).
013100
013200* -------------- DEFAULT NUMERIC THRESHOLD TABLE (18 KEYS) ------*
013300*    REQ#9902 - USED TO GAP-FILL ANY KEY NOT SUPPLIED BY THE
013400*    SOURCE FILE, ONE KEY AT A TIME - NOT AN ALL-OR-NOTHING
013500*    SUBSTITUTION.
013600 01  WS-DFLT-THRESH-TABLE.
013700     05  FILLER PIC X(53) VALUE
013800     "ML_FRAUD_THRESHOLD                      0000000007000".
013900     05  FILLER PIC X(53) VALUE
014000     "ML_SUSPICIOUS_THRESHOLD                 0000000005000".
014100     05  FILLER PIC X(53) VALUE
014200     "UNSTRUCTURED_ML_FRAUD_THRESHOLD         0000000007000".
014300     05  FILLER PIC X(53) VALUE
014400     "UNSTRUCTURED_ML_SUSPICIOUS_THRESHOLD    0000000005000".
014500     05  FILLER PIC X(53) VALUE
014600     "FAILED_LOGINS_THRESHOLD                 0000000030000".
014700     05  FILLER PIC X(53) VALUE
014800     "DEVICE_CHANGE_THRESHOLD                 0000000030000".
014900     05  FILLER PIC X(53) VALUE
015000     "LOGIN_COUNT_THRESHOLD                   0000000200000".
015100     05  FILLER PIC X(53) VALUE
015200     "BENEFICIARY_ADD_24HR_THRESHOLD          0000000030000".
015300     05  FILLER PIC X(53) VALUE
015400     "BENEFICIARY_ADD_7D_THRESHOLD            0000000050000".
015500     05  FILLER PIC X(53) VALUE
015600     "MFS_TRANSACTION_30MIN_THRESHOLD         0000000030000".
015700     05  FILLER PIC X(53) VALUE
015800     "MFS_VELOCITY_5MIN_THRESHOLD             0000000020000".
015900     05  FILLER PIC X(53) VALUE
016000     "ROUND_AMOUNT_THRESHOLD                  0000500000000".
016100     05  FILLER PIC X(53) VALUE
016200     "LIMIT_PERCENTAGE_THRESHOLD              0000000900000".
016300     05  FILLER PIC X(53) VALUE
016400     "DAILY_LIMIT_PERCENTAGE_THRESHOLD        0000000950000".
016500     05  FILLER PIC X(53) VALUE
016600     "VELOCITY_5MIN_COUNT_THRESHOLD           0000000030000".
016700     05  FILLER PIC X(53) VALUE
016800     "VELOCITY_30MIN_COUNT_THRESHOLD          0000000100000".
016900     05  FILLER PIC X(53) VALUE
017000     "RAPID_AMOUNT_5MIN_PERCENT_THRESHOLD     0000000500000".
017100     05  FILLER PIC X(53) VALUE
017200     "RISK_SCORE_FRAUD_THRESHOLD              0000000500000".
017300 01  WS-DFLT-THRESH-REDEF REDEFINES WS-DFLT-THRESH-TABLE.
017400     05  WS-DFLT-THRESH-ENTRY OCCURS 17 TIMES
017500                          INDEXED BY WS-X-DFLT-THRESH-IDX.
017600         10  WS-DFLT-THRESH-KEY      PIC X(40).
017700         10  WS-DFLT-THRESH-VALUE    PIC S9(9)V9(4).
017800*    RISK_SCORE_SUSPICIOUS_THRESHOLD IS THE 18TH DEFAULT KEY -
017900*    HELD SEPARATELY SINCE IT IS ADDED ONLY WHEN THE FRAUD-SCORE
018000*    KEY ABOVE IS ALSO ABSENT (SAME PAIRED-KEY BEHAVIOUR AS THE
018100*    ORIGINAL FRAUD-SCORE / SUSPICIOUS-SCORE THRESHOLD PAIRING).
018200 01  WS-DFLT-THRESH-18TH-KEY         PIC X(40)        VALUE
018300     "RISK_SCORE_SUSPICIOUS_THRESHOLD".
018400 01  WS-DFLT-THRESH-18TH-VALUE       PIC S9(9)V9(4)   VALUE
018500     30.0000.
018600
018700* -------------- DEFAULT RISK-RULE TABLE (29 RULES) -------------*
018800*    REQ#8814 - USED TO REPLACE THE WHOLE TABLE WHEN THE RISK-
018900*    RULE FILE CANNOT BE OPENED OR READ - ALL-OR-NOTHING.
019000 01  WS-DFLT-RULE-TABLE.
019100     05  FILLER PIC X(133) VALUE
019200     "RULE_1    MULTIPLE_FAILED_LOGIN_ATTEMPTS          Multiple
019300-    " failed login attempts in 1 hour                    000150
019400-    "0SUSPICIOUS  0001".
019500     05  FILLER PIC X(133) VALUE
019600     "RULE_2    NEW_DEVICE_LOGIN                        Login fr
019700-    "om new/unrecognized device                          000100
019800-    "0SUSPICIOUS  0002".
019900     05  FILLER PIC X(133) VALUE
020000     "RULE_3    FREQUENT_DEVICE_CHANGES                 Frequent
020100-    " device changes in 30 days                          000120
020200-    "0SUSPICIOUS  0003".
020300     05  FILLER PIC X(133) VALUE
020400     "RULE_4    UNUSUAL_LOGIN_TIME                      Login du
020500-    "ring unusual hours (2-5 AM)                         000080
020600-    "0SUSPICIOUS  0004".
020700     05  FILLER PIC X(133) VALUE
020800     "RULE_5    HIGH_LOGIN_VELOCITY                     High log
020900-    "in velocity in 24 hours                             000100
021000-    "0SUSPICIOUS  0005".
021100     05  FILLER PIC X(133) VALUE
021200     "RULE_6    RAPID_BENEFICIARY_ADDITION_24HR         Rapid be
021300-    "neficiary addition in 24 hours                      000200
021400-    "0SUSPICIOUS  0006".
021500     05  FILLER PIC X(133) VALUE
021600     "RULE_7    RAPID_BENEFICIARY_ADDITION_7D           Rapid be
021700-    "neficiary addition in 7 days                        000150
021800-    "0SUSPICIOUS  0007".
021900     05  FILLER PIC X(133) VALUE
022000     "RULE_8    NEW_BENEFICIARY_LARGE_TRANSFER          New bene
022100-    "ficiary with immediate large transfer               000250
022200-    "0SUSPICIOUS  0008".
022300     05  FILLER PIC X(133) VALUE
022400     "RULE_9    BENEFICIARY_CHURN_PATTERN               Benefici
022500-    "ary churn (add & delete pattern)                    000180
022600-    "0SUSPICIOUS  0009".
022700     05  FILLER PIC X(133) VALUE
022800     "RULE_10   FREQUENT_MFS_TRANSFERS                  Frequent
022900-    " MFS transfers in short period                      000200
023000-    "0SUSPICIOUS  0010".
023100     05  FILLER PIC X(133) VALUE
023200     "RULE_11   LARGE_MFS_CASHOUT                       Large MF
023300-    "S cash-out transaction                              000250
023400-    "0FRAUD       0011".
023500     05  FILLER PIC X(133) VALUE
023600     "RULE_12   HIGH_MFS_VELOCITY                       High MFS
023700-    " transaction velocity                               000220
023800-    "0SUSPICIOUS  0012".
023900     05  FILLER PIC X(133) VALUE
024000     "RULE_13   SUSPICIOUS_ROUND_AMOUNT                 Suspicio
024100-    "us round amount transfer                            000120
024200-    "0SUSPICIOUS  0013".
024300     05  FILLER PIC X(133) VALUE
024400     "RULE_14   JUST_BELOW_LIMIT                        Transact
024500-    "ion just below daily limit                          000180
024600-    "0SUSPICIOUS  0014".
024700     05  FILLER PIC X(133) VALUE
024800     "RULE_15   DAILY_LIMIT_EXHAUSTION                  Daily li
024900-    "mit exhaustion                                      000200
025000-    "0SUSPICIOUS  0015".
025100     05  FILLER PIC X(133) VALUE
025200     "RULE_16   UNUSUALLY_LARGE_TRANSACTION             Unusuall
025300-    "y large transaction                                 000150
025400-    "0SUSPICIOUS  0016".
025500     05  FILLER PIC X(133) VALUE
025600     "RULE_17   HIGH_VELOCITY_5MIN                      High tra
025700-    "nsaction velocity in 5 minutes                      000250
025800-    "0FRAUD       0017".
025900     05  FILLER PIC X(133) VALUE
026000     "RULE_18   HIGH_VELOCITY_30MIN                     High tra
026100-    "nsaction velocity in 30 minutes                     000200
026200-    "0FRAUD       0018".
026300     05  FILLER PIC X(133) VALUE
026400     "RULE_19   RAPID_AMOUNT_MOVEMENT_5MIN              Rapid am
026500-    "ount movement in 5 minutes                          000300
026600-    "0FRAUD       0019".
026700     05  FILLER PIC X(133) VALUE
026800     "RULE_20   RAPID_FUND_PASSTHROUGH                  Money in
026900-    " and immediately out pattern                        000350
027000-    "0FRAUD       0020".
027100     05  FILLER PIC X(133) VALUE
027200     "RULE_21   IMMEDIATE_DRAIN_AFTER_CREDIT            Large de
027300-    "bit after credit                                    000300
027400-    "0FRAUD       0021".
027500     05  FILLER PIC X(133) VALUE
027600     "RULE_22   OTP_NOT_VERIFIED_LARGE_TXN              OTP not 
027700-    "verified for large transaction                      000400
027800-    "0FRAUD       0022".
027900     05  FILLER PIC X(133) VALUE
028000     "RULE_23   OTP_BYPASS_LARGE_AMOUNT                 OTP bypa
028100-    "ss for large amount                                 000350
028200-    "0FRAUD       0023".
028300     05  FILLER PIC X(133) VALUE
028400     "RULE_24   NEW_ACCOUNT_LARGE_TRANSACTION           New acco
028500-    "unt with high activity                              000250
028600-    "0SUSPICIOUS  0024".
028700     05  FILLER PIC X(133) VALUE
028800     "RULE_25   DORMANT_ACCOUNT_ACTIVATION              Dormant 
028900-    "account reactivation                                000280
029000-    "0SUSPICIOUS  0025".
029100     05  FILLER PIC X(133) VALUE
029200     "RULE_26   EXTREME_AMOUNT_DEVIATION                Extreme 
029300-    "amount deviation from average                       000300
029400-    "0FRAUD       0026".
029500     05  FILLER PIC X(133) VALUE
029600     "RULE_27   HIGH_RISK_COMBINATION_1                 New devi
029700-    "ce + new beneficiary + large amount                 000500
029800-    "0FRAUD       0027".
029900     05  FILLER PIC X(133) VALUE
030000     "RULE_28   HIGH_RISK_COMBINATION_2                 Multiple
030100-    " red flags in short time                            000450
030200-    "0FRAUD       0028".
030300     05  FILLER PIC X(133) VALUE
030400     "RULE_29   ACCOUNT_TAKEOVER_PATTERN                Failed l
030500-    "ogin + new device + large transaction               000550
030600-    "0FRAUD       0029".
030700 01  WS-DFLT-RULE-REDEF REDEFINES WS-DFLT-RULE-TABLE.
030800     05  WS-DFLT-RULE-ENTRY OCCURS 29 TIMES
030900                          INDEXED BY WS-X-DFLT-RULE-IDX.
031000         10  WS-DFLT-RULE-ID         PIC X(10).
031100         10  WS-DFLT-RULE-NAME       PIC X(40).
031200         10  WS-DFLT-RULE-DESC       PIC X(60).
031300         10  WS-DFLT-RULE-SCORE      PIC S9(5)V9(2).
031400         10  WS-DFLT-RULE-SEVERITY   PIC X(12).
031500         10  WS-DFLT-RULE-PRIORITY   PIC 9(04).
031600
031700*****************
031800 LINKAGE SECTION.
031900*****************
032000     COPY LNKMPFT.
032100 EJECT
032200********************************************
032300 PROCEDURE DIVISION USING WK-C-MPFT-RECORD.
032400********************************************
032500 MAIN-MODULE.
032600     PERFORM A000-PROCESS-CALLED-ROUTINE
032700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
032800     PERFORM B000-MAIN-PROCESSING
032900        THRU B999-MAIN-PROCESSING-EX.
033000     PERFORM Z000-END-PROGRAM-ROUTINE
033100        THRU Z999-END-PROGRAM-ROUTINE-EX.
033200     GOBACK.
033300
033400*----------------------------------------------------------------*
033500 A000-PROCESS-CALLED-ROUTINE.
033600*----------------------------------------------------------------*
033700     MOVE    ZERO      TO   WK-N-MPFT-ROWS-READ
033800                             WK-N-MPFT-ROWS-LOADED
033900                             WK-N-MPFT-ROWS-SKIPPED
034000                             WK-N-MPFT-ROWS-DFLTED
034100                             WK-N-MPFT-THRESH-COUNT
034200                             WK-N-MPFT-RULE-COUNT.
034300     MOVE    SPACES    TO   WK-C-MPFT-ERROR-CD.
034400     MOVE    WK-N-MPFT-RUN-DATE TO WK-C-RUN-DATE.
034500
034600 A099-PROCESS-CALLED-ROUTINE-EX.
034700     EXIT.
034800
034900*----------------------------------------------------------------*
035000 B000-MAIN-PROCESSING.
035100*----------------------------------------------------------------*
035200     EVALUATE WK-N-MPFT-OPTION
035300        WHEN 1
035400           PERFORM C100-LOAD-THRESHOLDS
035500              THRU C199-LOAD-THRESHOLDS-EX
035600        WHEN 2
035700           PERFORM C200-LOAD-RISK-RULES
035800              THRU C299-LOAD-RISK-RULES-EX
035900        WHEN OTHER
036000           MOVE    "COM0299"    TO    WK-C-MPFT-ERROR-CD
036100     END-EVALUATE.
036200
036300 B999-MAIN-PROCESSING-EX.
036400     EXIT.
036500
036600*----------------------------------------------------------------*
036700 C100-LOAD-THRESHOLDS.
036800*----------------------------------------------------------------*
036900     OPEN INPUT MYPRIME-THRESHOLD.
037000     IF  NOT WK-C-SUCCESSFUL
037100         DISPLAY "FRDVMPFT - OPEN FILE ERROR - MPTHFILE"
037200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037300         GO TO C190-DEFAULT-MISSING-KEYS.
037400
037500     SET     WK-C-EOF-NO         TO    TRUE.
037600     PERFORM C110-READ-THRESHOLD
037700        THRU C119-READ-THRESHOLD-EX.
037800
037900     PERFORM C120-PROCESS-THRESHOLD-ROW
038000        THRU C129-PROCESS-THRESHOLD-ROW-EX
038100        UNTIL WK-C-EOF-YES.
038200
038300     CLOSE   MYPRIME-THRESHOLD.
038400
038500 C190-DEFAULT-MISSING-KEYS.
038600     PERFORM C130-DEFAULT-ONE-KEY
038700        THRU C139-DEFAULT-ONE-KEY-EX
038800        VARYING WS-X-DFLT-THRESH-IDX FROM 1 BY 1
038900           UNTIL WS-X-DFLT-THRESH-IDX > 17.
039000
039100     PERFORM C140-CHECK-18TH-KEY
039200        THRU C149-CHECK-18TH-KEY-EX.
039300
039400     MOVE    WK-N-MPFT-THRESH-COUNT TO WK-N-MPFT-ROWS-LOADED.
039500
039600 C199-LOAD-THRESHOLDS-EX.
039700     EXIT.
039800
039900*----------------------------------------------------------------*
040000 C110-READ-THRESHOLD.
040100*----------------------------------------------------------------*
040200     READ MYPRIME-THRESHOLD
040300         AT END
040400             SET  WK-C-EOF-YES      TO    TRUE
040500             GO TO C119-READ-THRESHOLD-EX.
040600
040700     IF  NOT WK-C-SUCCESSFUL
040800         DISPLAY "FRDVMPFT - READ FILE ERROR - MPTHFILE"
040900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041000         SET  WK-C-EOF-YES          TO    TRUE
041100         GO TO C119-READ-THRESHOLD-EX.
041200
041300     ADD     1                      TO    WK-N-MPFT-ROWS-READ.
041400
041500 C119-READ-THRESHOLD-EX.
041600     EXIT.
041700
041800*----------------------------------------------------------------*
041900 C120-PROCESS-THRESHOLD-ROW.
042000*----------------------------------------------------------------*
042100*    ACTIVE/EFFECTIVE FILTER - A STRICT ">" COMPARE; A ROW
042200*    EXPIRING ON THE RUN DATE ITSELF IS EXCLUDED.
042300     IF  MPTH-IS-ACTIVE NOT = 1
042400         ADD     1                  TO    WK-N-MPFT-ROWS-SKIPPED
042500         GO TO C128-PROCESS-THRESHOLD-NEXT.
042600
042700     IF  MPTH-EFFECTIVE-TO NOT = SPACES
042800             AND MPTH-EFFECTIVE-TO-N NOT = ZERO
042900             AND MPTH-EFFECTIVE-TO-N NOT > WK-C-RUN-DATE
043000         ADD     1                  TO    WK-N-MPFT-ROWS-SKIPPED
043100         GO TO C128-PROCESS-THRESHOLD-NEXT.
043200
043300     IF  WK-N-MPFT-THRESH-COUNT < 100
043400         ADD     1                  TO    WK-N-MPFT-THRESH-COUNT
043500         SET     WK-X-MPFT-THRESH-IDX
043600                                    TO    WK-N-MPFT-THRESH-COUNT
043700         MOVE    MPTH-THRESHOLD-KEY TO
043800                 WK-C-MPFT-THRESH-KEY (WK-X-MPFT-THRESH-IDX)
043900         MOVE    MPTH-THRESHOLD-VALUE TO
044000                 WK-C-MPFT-THRESH-VALUE (WK-X-MPFT-THRESH-IDX).
044100
044200 C128-PROCESS-THRESHOLD-NEXT.
044300     PERFORM C110-READ-THRESHOLD
044400        THRU C119-READ-THRESHOLD-EX.
044500
044600 C129-PROCESS-THRESHOLD-ROW-EX.
044700     EXIT.
044800
044900*----------------------------------------------------------------*
045000 C130-DEFAULT-ONE-KEY.
045100*----------------------------------------------------------------*
045200*    REQ#9902 - IF THE SOURCE DID NOT SUPPLY THIS DEFAULT KEY,
045300*    APPEND IT NOW FROM WS-DFLT-THRESH-TABLE.  GAP-FILL ONLY -
045400*    A KEY ALREADY LOADED FROM THE SOURCE IS LEFT ALONE.
045500     MOVE    WS-DFLT-THRESH-KEY (WS-X-DFLT-THRESH-IDX) TO
045600             WK-C-MPFT-DFLT-KEY-HOLD.
045700     PERFORM C300-LOOKUP-THRESHOLD-KEY
045800        THRU C399-LOOKUP-THRESHOLD-KEY-EX.
045900
046000     IF  WK-N-MPFT-KEY-NOT-FOUND
046100             AND WK-N-MPFT-THRESH-COUNT < 100
046200         ADD     1                  TO    WK-N-MPFT-THRESH-COUNT
046300         SET     WK-X-MPFT-THRESH-IDX
046400                                    TO    WK-N-MPFT-THRESH-COUNT
046500         MOVE    WS-DFLT-THRESH-KEY (WS-X-DFLT-THRESH-IDX) TO
046600                 WK-C-MPFT-THRESH-KEY (WK-X-MPFT-THRESH-IDX)
046700         MOVE    WS-DFLT-THRESH-VALUE (WS-X-DFLT-THRESH-IDX) TO
046800                 WK-C-MPFT-THRESH-VALUE (WK-X-MPFT-THRESH-IDX)
046900         ADD     1                  TO    WK-N-MPFT-ROWS-DFLTED.
047000
047100 C139-DEFAULT-ONE-KEY-EX.
047200     EXIT.
047300
047400*----------------------------------------------------------------*
047500 C140-CHECK-18TH-KEY.
047600*----------------------------------------------------------------*
047700     MOVE    WS-DFLT-THRESH-18TH-KEY TO WK-C-MPFT-DFLT-KEY-HOLD.
047800     PERFORM C300-LOOKUP-THRESHOLD-KEY
047900        THRU C399-LOOKUP-THRESHOLD-KEY-EX.
048000
048100     IF  WK-N-MPFT-KEY-NOT-FOUND
048200             AND WK-N-MPFT-THRESH-COUNT < 100
048300         ADD     1                  TO    WK-N-MPFT-THRESH-COUNT
048400         SET     WK-X-MPFT-THRESH-IDX
048500                                    TO    WK-N-MPFT-THRESH-COUNT
048600         MOVE    WS-DFLT-THRESH-18TH-KEY TO
048700                 WK-C-MPFT-THRESH-KEY (WK-X-MPFT-THRESH-IDX)
048800         MOVE    WS-DFLT-THRESH-18TH-VALUE TO
048900                 WK-C-MPFT-THRESH-VALUE (WK-X-MPFT-THRESH-IDX)
049000         ADD     1                  TO    WK-N-MPFT-ROWS-DFLTED.
049100
049200 C149-CHECK-18TH-KEY-EX.
049300     EXIT.
049400
049500*----------------------------------------------------------------*
049600 C200-LOAD-RISK-RULES.
049700*----------------------------------------------------------------*
049800     OPEN INPUT MYPRIME-RISK-RULE.
049900     IF  NOT WK-C-SUCCESSFUL
050000         DISPLAY "FRDVMPFT - OPEN FILE ERROR - MRRLFILE"
050100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050200         PERFORM C240-COPY-DEFAULT-RULES
050300            THRU C249-COPY-DEFAULT-RULES-EX
050400         GO TO C299-LOAD-RISK-RULES-EX.
050500
050600     SET     WK-C-EOF-NO         TO    TRUE.
050700     PERFORM C210-READ-RISK-RULE
050800        THRU C219-READ-RISK-RULE-EX.
050900
051000     PERFORM C220-PROCESS-RISK-RULE-ROW
051100        THRU C229-PROCESS-RISK-RULE-ROW-EX
051200        UNTIL WK-C-EOF-YES.
051300
051400     CLOSE   MYPRIME-RISK-RULE.
051500
051600     IF  WK-N-MPFT-RULE-COUNT = ZERO
051700         PERFORM C240-COPY-DEFAULT-RULES
051800            THRU C249-COPY-DEFAULT-RULES-EX
051900     ELSE
052000         PERFORM C250-SORT-RULES-DESC
052100            THRU C259-SORT-RULES-DESC-EX.
052200
052300     MOVE    WK-N-MPFT-RULE-COUNT   TO WK-N-MPFT-ROWS-LOADED.
052400
052500 C299-LOAD-RISK-RULES-EX.
052600     EXIT.
052700
052800*----------------------------------------------------------------*
052900 C210-READ-RISK-RULE.
053000*----------------------------------------------------------------*
053100     READ MYPRIME-RISK-RULE
053200         AT END
053300             SET  WK-C-EOF-YES      TO    TRUE
053400             GO TO C219-READ-RISK-RULE-EX.
053500
053600     IF  NOT WK-C-SUCCESSFUL
053700         DISPLAY "FRDVMPFT - READ FILE ERROR - MRRLFILE"
053800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
053900         SET  WK-C-EOF-YES          TO    TRUE
054000         GO TO C219-READ-RISK-RULE-EX.
054100
054200     ADD     1                      TO    WK-N-MPFT-ROWS-READ.
054300
054400 C219-READ-RISK-RULE-EX.
054500     EXIT.
054600
054700*----------------------------------------------------------------*
054800 C220-PROCESS-RISK-RULE-ROW.
054900*----------------------------------------------------------------*
055000     IF  MRRL-IS-ACTIVE NOT = 1
055100         ADD     1                  TO    WK-N-MPFT-ROWS-SKIPPED
055200         GO TO C228-PROCESS-RISK-RULE-NEXT.
055300
055400     IF  WK-N-MPFT-RULE-COUNT < 40
055500         ADD     1                  TO    WK-N-MPFT-RULE-COUNT
055600         SET     WK-X-MPFT-RULE-IDX TO    WK-N-MPFT-RULE-COUNT
055700         MOVE    MRRL-RULE-ID       TO
055800                 WK-C-MPFT-RULE-ID (WK-X-MPFT-RULE-IDX)
055900         MOVE    MRRL-RULE-NAME     TO
056000                 WK-C-MPFT-RULE-NAME (WK-X-MPFT-RULE-IDX)
056100         MOVE    MRRL-RULE-DESC     TO
056200                 WK-C-MPFT-RULE-DESC (WK-X-MPFT-RULE-IDX)
056300         MOVE    MRRL-RISK-SCORE    TO
056400                 WK-C-MPFT-RULE-SCORE (WK-X-MPFT-RULE-IDX)
056500         MOVE    MRRL-SEVERITY      TO
056600                 WK-C-MPFT-RULE-SEVERITY (WK-X-MPFT-RULE-IDX)
056700         MOVE    MRRL-PRIORITY      TO
056800                 WK-N-MPFT-RULE-PRIORITY (WK-X-MPFT-RULE-IDX).
056900
057000 C228-PROCESS-RISK-RULE-NEXT.
057100     PERFORM C210-READ-RISK-RULE
057200        THRU C219-READ-RISK-RULE-EX.
057300
057400 C229-PROCESS-RISK-RULE-ROW-EX.
057500     EXIT.
057600
057700*----------------------------------------------------------------*
057800 C240-COPY-DEFAULT-RULES.
057900*----------------------------------------------------------------*
058000*    REQ#8814 - THE SOURCE COULD NOT BE READ, OR RETURNED NO
058100*    ACTIVE ROWS - REPLACE THE ENTIRE TABLE FROM
058200*    WS-DFLT-RULE-TABLE.  ALL-OR-NOTHING FOR THIS SUB-FLOW.
058300     MOVE    ZERO      TO    WK-N-MPFT-RULE-COUNT.
058400     PERFORM C241-COPY-ONE-DEFAULT-RULE
058500        THRU C249-COPY-DEFAULT-RULES-EX
058600        VARYING WS-X-DFLT-RULE-IDX FROM 1 BY 1
058700           UNTIL WS-X-DFLT-RULE-IDX > 29.
058800     MOVE    29        TO    WK-N-MPFT-ROWS-DFLTED.
058900
059000 C241-COPY-ONE-DEFAULT-RULE.
059100     ADD     1                      TO    WK-N-MPFT-RULE-COUNT.
059200     SET     WK-X-MPFT-RULE-IDX     TO    WK-N-MPFT-RULE-COUNT.
059300     MOVE    WS-DFLT-RULE-ID     (WS-X-DFLT-RULE-IDX) TO
059400             WK-C-MPFT-RULE-ID   (WK-X-MPFT-RULE-IDX).
059500     MOVE    WS-DFLT-RULE-NAME   (WS-X-DFLT-RULE-IDX) TO
059600             WK-C-MPFT-RULE-NAME (WK-X-MPFT-RULE-IDX).
059700     MOVE    WS-DFLT-RULE-DESC   (WS-X-DFLT-RULE-IDX) TO
059800             WK-C-MPFT-RULE-DESC (WK-X-MPFT-RULE-IDX).
059900     MOVE    WS-DFLT-RULE-SCORE  (WS-X-DFLT-RULE-IDX) TO
060000             WK-C-MPFT-RULE-SCORE (WK-X-MPFT-RULE-IDX).
060100     MOVE    WS-DFLT-RULE-SEVERITY (WS-X-DFLT-RULE-IDX) TO
060200             WK-C-MPFT-RULE-SEVERITY (WK-X-MPFT-RULE-IDX).
060300     MOVE    WS-DFLT-RULE-PRIORITY (WS-X-DFLT-RULE-IDX) TO
060400             WK-N-MPFT-RULE-PRIORITY (WK-X-MPFT-RULE-IDX).
060500
060600 C249-COPY-DEFAULT-RULES-EX.
060700     EXIT.
060800
060900*----------------------------------------------------------------*
061000 C250-SORT-RULES-DESC.
061100*----------------------------------------------------------------*
061200*    BUBBLE SORT, DESCENDING BY WK-N-MPFT-RULE-PRIORITY, SO THE
061300*    HIGHEST-PRIORITY RULE IS ENTRY 1 - REQ#8814.
061400     SET     WK-C-MPFT-SORT-SWAPPED TO    TRUE.
061500     PERFORM C260-SORT-ONE-PASS
061600        THRU C269-SORT-ONE-PASS-EX
061700        UNTIL WK-C-MPFT-SORT-NOT-SWAPPED.
061800
061900 C259-SORT-RULES-DESC-EX.
062000     EXIT.
062100
062200*----------------------------------------------------------------*
062300 C260-SORT-ONE-PASS.
062400*----------------------------------------------------------------*
062500     SET     WK-C-MPFT-SORT-NOT-SWAPPED TO TRUE.
062600     PERFORM C270-SORT-COMPARE-ADJACENT
062700        THRU C279-SORT-COMPARE-ADJACENT-EX
062800        VARYING WK-N-MPFT-SORT-OUTER FROM 1 BY 1
062900           UNTIL WK-N-MPFT-SORT-OUTER >= WK-N-MPFT-RULE-COUNT.
063000
063100 C269-SORT-ONE-PASS-EX.
063200     EXIT.
063300
063400*----------------------------------------------------------------*
063500 C270-SORT-COMPARE-ADJACENT.
063600*----------------------------------------------------------------*
063700     SET     WK-X-MPFT-RULE-IDX     TO    WK-N-MPFT-SORT-OUTER.
063800     SET     WK-X-MPFT-RULE-IDX     UP BY 1.
063900     IF  WK-N-MPFT-RULE-PRIORITY (WK-X-MPFT-RULE-IDX) >
064000             WK-N-MPFT-RULE-PRIORITY (WK-X-MPFT-RULE-IDX - 1)
064100         PERFORM C280-SWAP-ADJACENT
064200            THRU C289-SWAP-ADJACENT-EX
064300         SET     WK-C-MPFT-SORT-SWAPPED TO TRUE.
064400
064500 C279-SORT-COMPARE-ADJACENT-EX.
064600     EXIT.
064700
064800*----------------------------------------------------------------*
064900 C280-SWAP-ADJACENT.
065000*----------------------------------------------------------------*
065100     MOVE    WK-C-MPFT-RULE-ID   (WK-X-MPFT-RULE-IDX - 1) TO
065200             WK-C-MPFT-HOLD-ID.
065300     MOVE    WK-C-MPFT-RULE-NAME (WK-X-MPFT-RULE-IDX - 1) TO
065400             WK-C-MPFT-HOLD-NAME.
065500     MOVE    WK-C-MPFT-RULE-DESC (WK-X-MPFT-RULE-IDX - 1) TO
065600             WK-C-MPFT-HOLD-DESC.
065700     MOVE    WK-C-MPFT-RULE-SCORE (WK-X-MPFT-RULE-IDX - 1) TO
065800             WK-C-MPFT-HOLD-SCORE.
065900     MOVE    WK-C-MPFT-RULE-SEVERITY (WK-X-MPFT-RULE-IDX - 1) TO
066000             WK-C-MPFT-HOLD-SEVERITY.
066100     MOVE    WK-N-MPFT-RULE-PRIORITY (WK-X-MPFT-RULE-IDX - 1) TO
066200             WK-N-MPFT-HOLD-PRIORITY.
066300
066400     MOVE    WK-C-MPFT-RULE-ID   (WK-X-MPFT-RULE-IDX) TO
066500             WK-C-MPFT-RULE-ID   (WK-X-MPFT-RULE-IDX - 1).
066600     MOVE    WK-C-MPFT-RULE-NAME (WK-X-MPFT-RULE-IDX) TO
066700             WK-C-MPFT-RULE-NAME (WK-X-MPFT-RULE-IDX - 1).
066800     MOVE    WK-C-MPFT-RULE-DESC (WK-X-MPFT-RULE-IDX) TO
066900             WK-C-MPFT-RULE-DESC (WK-X-MPFT-RULE-IDX - 1).
067000     MOVE    WK-C-MPFT-RULE-SCORE (WK-X-MPFT-RULE-IDX) TO
067100             WK-C-MPFT-RULE-SCORE (WK-X-MPFT-RULE-IDX - 1).
067200     MOVE    WK-C-MPFT-RULE-SEVERITY (WK-X-MPFT-RULE-IDX) TO
067300             WK-C-MPFT-RULE-SEVERITY (WK-X-MPFT-RULE-IDX - 1).
067400     MOVE    WK-N-MPFT-RULE-PRIORITY (WK-X-MPFT-RULE-IDX) TO
067500             WK-N-MPFT-RULE-PRIORITY (WK-X-MPFT-RULE-IDX - 1).
067600
067700     MOVE    WK-C-MPFT-HOLD-ID       TO
067800             WK-C-MPFT-RULE-ID   (WK-X-MPFT-RULE-IDX).
067900     MOVE    WK-C-MPFT-HOLD-NAME     TO
068000             WK-C-MPFT-RULE-NAME (WK-X-MPFT-RULE-IDX).
068100     MOVE    WK-C-MPFT-HOLD-DESC     TO
068200             WK-C-MPFT-RULE-DESC (WK-X-MPFT-RULE-IDX).
068300     MOVE    WK-C-MPFT-HOLD-SCORE    TO
068400             WK-C-MPFT-RULE-SCORE (WK-X-MPFT-RULE-IDX).
068500     MOVE    WK-C-MPFT-HOLD-SEVERITY TO
068600             WK-C-MPFT-RULE-SEVERITY (WK-X-MPFT-RULE-IDX).
068700     MOVE    WK-N-MPFT-HOLD-PRIORITY TO
068800             WK-N-MPFT-RULE-PRIORITY (WK-X-MPFT-RULE-IDX).
068900
069000 C289-SWAP-ADJACENT-EX.
069100     EXIT.
069200
069300*----------------------------------------------------------------*
069400 C300-LOOKUP-THRESHOLD-KEY.
069500*----------------------------------------------------------------*
069600*    PER-KEY LOOKUP AGAINST WK-C-MPFT-THRESH-TABLE - USED BY
069700*    C130/C140 TO DECIDE WHETHER A DEFAULT KEY IS ALREADY
069800*    PRESENT FROM THE SOURCE FILE - REQ#9902.
069900     SET     WK-N-MPFT-KEY-NOT-FOUND TO TRUE.
070000     IF  WK-N-MPFT-THRESH-COUNT = ZERO
070100         GO TO C399-LOOKUP-THRESHOLD-KEY-EX.
070200
070300     PERFORM C310-COMPARE-KEY
070400        THRU C319-COMPARE-KEY-EX
070500        VARYING WK-X-MPFT-THRESH-IDX FROM 1 BY 1
070600           UNTIL WK-X-MPFT-THRESH-IDX > WK-N-MPFT-THRESH-COUNT
070700              OR WK-N-MPFT-KEY-FOUND.
070800
070900 C399-LOOKUP-THRESHOLD-KEY-EX.
071000     EXIT.
071100
071200*----------------------------------------------------------------*
071300 C310-COMPARE-KEY.
071400*----------------------------------------------------------------*
071500     IF  WK-C-MPFT-THRESH-KEY (WK-X-MPFT-THRESH-IDX) =
071600             WK-C-MPFT-DFLT-KEY-HOLD
071700         SET     WK-N-MPFT-KEY-FOUND TO TRUE.
071800
071900 C319-COMPARE-KEY-EX.
072000     EXIT.
072100
072200*---------------------------------------------------------------*
072300*                   PROGRAM SUBROUTINE                         *
072400*---------------------------------------------------------------*
072500 Y900-ABNORMAL-TERMINATION.
072600     PERFORM Z000-END-PROGRAM-ROUTINE
072700        THRU Z999-END-PROGRAM-ROUTINE-EX.
072800     GOBACK.
072900
073000 Z000-END-PROGRAM-ROUTINE.
073100     CONTINUE.
073200
073300 Z999-END-PROGRAM-ROUTINE-EX.
073400     EXIT.
073500
073600******************************************************************
073700************** END OF PROGRAM SOURCE -  FRDVMPFT ***************
073800******************************************************************
