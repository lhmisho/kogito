000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FRDVMPTT.
000500 AUTHOR.         ACNBRN.
000600 INSTALLATION.   PRIMEBANK FRAUD SYSTEMS - AS400 BATCH CENTRE.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       PRIMEBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOAD THE MYPRIME
001200*               TYPED THRESHOLD TABLE (MYPRIME-THRESHOLD-TYPED).
001300*               UNLIKE FRDVMPFT'S NUMERIC-ONLY TABLE, EACH ROW
001400*               CARRIES ITS OWN DATA TYPE AND THE RAW VALUE IS
001500*               STORED AS TEXT ON THE INCOMING RECORD.  THIS
001600*               ROUTINE PARSES THE TEXT ACCORDING TO THE TYPE
001700*               CODE AND KEEPS WHICHEVER REPRESENTATION (NUMERIC,
001800*               BOOLEAN OR TEXT) THE VALUE ACTUALLY PARSES AS.
001900*               A NUMERIC/BOOLEAN VALUE THAT WILL NOT PARSE IS
002000*               KEPT AS TEXT RATHER THAN REJECTED OR DEFAULTED,
002100*               WITH A WARNING WRITTEN TO THE JOB LOG.  IF NO
002200*               ROWS LOAD (EMPTY FILE, BAD OPEN, OR EVERY ROW
002300*               INACTIVE) THE WHOLE TABLE IS REPLACED FROM THE
002400*               16-KEY DEFAULT TABLE BELOW - THIS IS A SEPARATE
002500*               DEFAULT SET FROM THE ONE CARRIED BY FRDVMPFT.
002600*
002700*================================================================
002800* HISTORY OF MODIFICATION:
002900*================================================================
003000* TAG     DEV      DATE       DESCRIPTION
003100* ------- -------- ---------- -----------------------------------
003200* FRD0025 ACNBRN   14/03/1994 - INITIAL VERSION.
003300* FRD0029 ACNTLY   20/06/1996 - REQ#2260 - LOAD-SUMMARY COUNTS
003400*                    ADDED (ROWS LOADED, DEFAULTED, SKIPPED).
003500* FRD0041 ACNTLY   09/11/1998 - Y2K REMEDIATION - RUN-DATE FIELD
003600*                    ON THE LINKAGE RECORD WIDENED TO 8 DIGITS
003700*                    (NOT CURRENTLY COMPARED - NO EXPIRY FIELD
003800*                    ON THIS TABLE - RETAINED FOR SYMMETRY WITH
003900*                    THE OTHER LOADERS).
004000* FRD0062 ACNOKO   11/02/2011 - REQ#9902 - TYPE-DRIVEN VALUE
004100*                    PARSE ADDED (NUMBER/DOUBLE/FLOAT, INTEGER/
004200*                    INT, BOOLEAN/BOOL, STRING/TEXT).  UNPARSEABLE
004300*                    NUMERIC/BOOLEAN VALUES KEPT AS TEXT INSTEAD
004400*                    OF BEING DEFAULTED.
004500* FRD0067 ACNPYE   19/09/2013 - REQ#10450 - 16-KEY DEFAULT TABLE
004600*                    ADDED FOR WHOLE-TABLE REPLACEMENT ON EMPTY
004700*                    LOAD.
004800*================================================================
004900*
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005800                   UPSI-0 IS UPSI-SWITCH-0
005900                       ON  STATUS IS U0-ON
006000                       OFF STATUS IS U0-OFF.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT MYPRIME-THRESHOLD-TYPED ASSIGN TO DATABASE-MPTTFILE
006500            ORGANIZATION      IS SEQUENTIAL
006600            ACCESS MODE       IS SEQUENTIAL
006700            FILE STATUS       IS WK-C-FILE-STATUS.
006800
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300**************
007400 FD  MYPRIME-THRESHOLD-TYPED
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS MPTT-RECORD.
007700     COPY MPTTREC.
007800
007900 WORKING-STORAGE SECTION.
008000*************************
008100 01  FILLER                          PIC X(24)        VALUE
008200     "** PROGRAM FRDVMPTT **".
008300
008400 01  WK-C-COMMON.
008500     COPY FRDCMWS.
008600
008700 01  WK-C-WORK-AREA.
008800     05  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
008900         88  WK-C-EOF-YES                   VALUE "Y".
009000         88  WK-C-EOF-NO                     VALUE "N".
009100     05  WK-C-TYPE-UPPER             PIC X(10).
009200     05  WK-C-PARSE-OK-SW            PIC X(01).
009300         88  WK-C-PARSE-OK                   VALUE "Y".
009400         88  WK-C-PARSE-FAILED                VALUE "N".
009500
009600* ------------- NUMERIC-TEXT PARSE WORK FIELDS ------------------*
009700 01  WK-C-MPTT-PARSE-AREA.
009800     05  WK-C-MPTT-INT-PART          PIC X(10).
009900     05  WK-C-MPTT-DEC-PART          PIC X(04).
010000     05  WK-C-MPTT-INT-HOLD          PIC X(10) JUSTIFIED RIGHT.
010100     05  WK-C-MPTT-DEC-HOLD          PIC X(04).
010200     05  WK-N-MPTT-INT-NUM           PIC S9(09) COMP-3.
010300     05  WK-N-MPTT-DEC-NUM           PIC 9(04)  COMP-3.
010400     05  WK-N-MPTT-DEC-FRACT         PIC S9(9)V9(4) COMP-3.
010500
010600* ----------------- TYPED THRESHOLD TABLE -----------------------*
010700*    WK-C-MPTT-KIND :  "N" = NUMERIC VALUE IN WK-N-MPTT-NUM-VALUE
010800*                      "B" = BOOLEAN VALUE IN WK-C-MPTT-BOOL-VALUE
010900*                      "T" = TEXT VALUE IN WK-C-MPTT-TEXT-VALUE
011000*                            (INCLUDES UNPARSEABLE NUMERIC/BOOL)
011100 01  WK-C-MPTT-TABLE.
011200     05  WK-C-MPTT-ENTRY OCCURS 200 TIMES
011300                          INDEXED BY WK-X-MPTT-IDX.
011400         10  WK-C-MPTT-KEY           PIC X(40).
011500         10  WK-C-MPTT-KIND          PIC X(01).
011600         10  WK-N-MPTT-NUM-VALUE     PIC S9(9)V9(4) COMP-3.
011700         10  WK-C-MPTT-BOOL-VALUE    PIC X(01).
011800         10  WK-C-MPTT-TEXT-VALUE    PIC X(20).
011900 01  WK-N-MPTT-TABLE-COUNT           PIC 9(04) COMP-3 VALUE ZERO.
012000
012100* ------------ 16-KEY DEFAULT THRESHOLD TABLE --------------------
012200*    ALL DEFAULT ENTRIES ARE NUMERIC.  EACH FILLER LINE PACKS A
012300*    40-CHARACTER KEY LEFT-JUSTIFIED FOLLOWED BY A 13-DIGIT ZERO-
012400*    FILLED VALUE (9 WHOLE DIGITS, 4 IMPLIED DECIMAL DIGITS) - THE
012500*    REDEFINES BELOW GIVES THE SAME 53 BYTES A TABLE VIEW SO EACH
012600*    ROW CAN CARRY ITS OWN LITERAL (A VALUE CLAUSE ON AN OCCURS
012700*    ITEM CANNOT VARY BY OCCURRENCE).  THIS IS A SEPARATE TABLE
012800*    FROM FRDVMPFT'S 18-KEY DEFAULT THRESHOLD TABLE.
012900 01  WS-DFLT-MPTT-TABLE.
013000     05  FILLER PIC X(53) VALUE
013100     "LARGE_AMOUNT_THRESHOLD                  0001000000000".
013200     05  FILLER PIC X(53) VALUE
013300     "VERY_LARGE_AMOUNT_THRESHOLD             0005000000000".
013400     05  FILLER PIC X(53) VALUE
013500     "FAILED_LOGINS_SUSPICIOUS_THRESHOLD      0000000030000".
013600     05  FILLER PIC X(53) VALUE
013700     "FAILED_LOGINS_FRAUD_THRESHOLD           0000000100000".
013800     05  FILLER PIC X(53) VALUE
013900     "TX_COUNT_1HR_THRESHOLD                  0000000050000".
014000     05  FILLER PIC X(53) VALUE
014100     "TX_AMOUNT_1HR_THRESHOLD                 0001000000000".
014200     05  FILLER PIC X(53) VALUE
014300     "TX_COUNT_24HR_THRESHOLD                 0000000200000".
014400     05  FILLER PIC X(53) VALUE
014500     "TX_AMOUNT_24HR_THRESHOLD                0005000000000".
014600     05  FILLER PIC X(53) VALUE
014700     "MAX_COUNTRIES_24HR                      0000000030000".
014800     05  FILLER PIC X(53) VALUE
014900     "MAX_CITIES_24HR                         0000000050000".
015000     05  FILLER PIC X(53) VALUE
015100     "MAX_NEW_DEVICES_7DAYS                   0000000020000".
015200     05  FILLER PIC X(53) VALUE
015300     "MAX_NEW_BENEFICIARIES_7DAYS             0000000030000".
015400     05  FILLER PIC X(53) VALUE
015500     "ODD_HOURS_START                         0000000220000".
015600     05  FILLER PIC X(53) VALUE
015700     "ODD_HOURS_END                           0000000060000".
015800     05  FILLER PIC X(53) VALUE
015900     "ML_FRAUD_THRESHOLD                      0000000007000".
016000     05  FILLER PIC X(53) VALUE
016100     "ML_SUSPICIOUS_THRESHOLD                 0000000005000".
016200 01  WS-DFLT-MPTT-REDEF REDEFINES WS-DFLT-MPTT-TABLE.
016300     05  WS-DFLT-MPTT-ENTRY OCCURS 16 TIMES
016400                          INDEXED BY WS-X-DFLT-MPTT-IDX.
016500         10  WS-DFLT-MPTT-KEY        PIC X(40).
016600         10  WS-DFLT-MPTT-VALUE      PIC S9(9)V9(4).
016700
016800*****************
016900 LINKAGE SECTION.
017000*****************
017100     COPY LNKMPTT.
017200 EJECT
017300********************************************
017400 PROCEDURE DIVISION USING WK-C-MPTT-RECORD.
017500********************************************
017600 MAIN-MODULE.
017700     PERFORM A000-PROCESS-CALLED-ROUTINE
017800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
017900     PERFORM Z000-END-PROGRAM-ROUTINE
018000        THRU Z999-END-PROGRAM-ROUTINE-EX.
018100     GOBACK.
018200
018300*----------------------------------------------------------------*
018400 A000-PROCESS-CALLED-ROUTINE.
018500*----------------------------------------------------------------*
018600     MOVE    ZERO      TO   WK-N-MPTT-ROWS-READ
018700                             WK-N-MPTT-ROWS-LOADED
018800                             WK-N-MPTT-ROWS-SKIPPED
018900                             WK-N-MPTT-ROWS-DFLTED
019000                             WK-N-MPTT-TABLE-COUNT.
019100     MOVE    SPACES    TO   WK-C-MPTT-ERROR-CD.
019200     MOVE    WK-N-MPTT-RUN-DATE TO WK-C-RUN-DATE.
019300
019400     OPEN INPUT MYPRIME-THRESHOLD-TYPED.
019500     IF  NOT WK-C-SUCCESSFUL
019600         DISPLAY "FRDVMPTT - OPEN FILE ERROR - MPTTFILE"
019700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019800         MOVE    "COM0206"          TO    WK-C-MPTT-ERROR-CD
019900         PERFORM C900-DEFAULT-WHOLE-TABLE
020000            THRU C999-DEFAULT-WHOLE-TABLE-EX
020100         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
020200
020300     PERFORM B100-READ-MYPRIME-THRESHOLD-TYPED
020400        THRU B199-READ-MYPRIME-THRESHOLD-TYPED-EX.
020500
020600     PERFORM B200-PROCESS-ROW
020700        THRU B299-PROCESS-ROW-EX
020800        UNTIL WK-C-EOF-YES.
020900
021000     CLOSE MYPRIME-THRESHOLD-TYPED.
021100
021200     IF  WK-N-MPTT-TABLE-COUNT = ZERO
021300         PERFORM C900-DEFAULT-WHOLE-TABLE
021400            THRU C999-DEFAULT-WHOLE-TABLE-EX.
021500
021600     MOVE    WK-N-MPTT-TABLE-COUNT   TO    WK-N-MPTT-ROWS-LOADED.
021700
021800 A099-PROCESS-CALLED-ROUTINE-EX.
021900     EXIT.
022000
022100*----------------------------------------------------------------*
022200 B100-READ-MYPRIME-THRESHOLD-TYPED.
022300*----------------------------------------------------------------*
022400     READ MYPRIME-THRESHOLD-TYPED
022500         AT END
022600             SET  WK-C-EOF-YES      TO    TRUE
022700             GO TO B199-READ-MYPRIME-THRESHOLD-TYPED-EX.
022800
022900     IF  NOT WK-C-SUCCESSFUL
023000         DISPLAY "FRDVMPTT - READ FILE ERROR - MPTTFILE"
023100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023200         SET  WK-C-EOF-YES          TO    TRUE
023300         GO TO B199-READ-MYPRIME-THRESHOLD-TYPED-EX.
023400
023500     ADD     1                      TO    WK-N-MPTT-ROWS-READ.
023600
023700 B199-READ-MYPRIME-THRESHOLD-TYPED-EX.
023800     EXIT.
023900
024000*----------------------------------------------------------------*
024100 B200-PROCESS-ROW.
024200*----------------------------------------------------------------*
024300     IF  MPTT-IS-ACTIVE NOT = 1
024400         ADD     1                  TO    WK-N-MPTT-ROWS-SKIPPED
024500         GO TO B290-PROCESS-ROW-NEXT.
024600
024700     IF  WK-N-MPTT-TABLE-COUNT NOT < 200
024800         ADD     1                  TO    WK-N-MPTT-ROWS-SKIPPED
024900         GO TO B290-PROCESS-ROW-NEXT.
025000
025100     ADD     1                      TO    WK-N-MPTT-TABLE-COUNT.
025200     SET     WK-X-MPTT-IDX          TO    WK-N-MPTT-TABLE-COUNT.
025300     MOVE    MPTT-THRESHOLD-KEY     TO
025400             WK-C-MPTT-KEY (WK-X-MPTT-IDX).
025500
025600     MOVE    MPTT-DATA-TYPE         TO    WK-C-TYPE-UPPER.
025700     INSPECT WK-C-TYPE-UPPER CONVERTING
025800             "abcdefghijklmnopqrstuvwxyz" TO
025900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026000
026100     EVALUATE WK-C-TYPE-UPPER
026200         WHEN "NUMBER"
026300         WHEN "DOUBLE"
026400         WHEN "FLOAT"
026500             PERFORM C100-PARSE-DECIMAL-VALUE
026600                THRU C199-PARSE-DECIMAL-VALUE-EX
026700         WHEN "INTEGER"
026800         WHEN "INT"
026900             PERFORM C100-PARSE-DECIMAL-VALUE
027000                THRU C199-PARSE-DECIMAL-VALUE-EX
027100         WHEN "BOOLEAN"
027200         WHEN "BOOL"
027300             PERFORM C200-PARSE-BOOLEAN-VALUE
027400                THRU C299-PARSE-BOOLEAN-VALUE-EX
027500         WHEN OTHER
027600             PERFORM C300-STORE-TEXT-VALUE
027700                THRU C399-STORE-TEXT-VALUE-EX
027800     END-EVALUATE.
027900
028000 B290-PROCESS-ROW-NEXT.
028100     PERFORM B100-READ-MYPRIME-THRESHOLD-TYPED
028200        THRU B199-READ-MYPRIME-THRESHOLD-TYPED-EX.
028300
028400 B299-PROCESS-ROW-EX.
028500     EXIT.
028600
028700*----------------------------------------------------------------*
028800 C100-PARSE-DECIMAL-VALUE.
028900*----------------------------------------------------------------*
029000*    SPLITS THE RAW TEXT ON A DECIMAL POINT, RIGHT-JUSTIFIES AND
029100*    ZERO-FILLS THE WHOLE-NUMBER PART, LEFT-JUSTIFIES AND ZERO-
029200*    FILLS THE FRACTION PART TO 4 DIGITS, THEN COMBINES THEM.  A
029300*    VALUE WITH NO DECIMAL POINT GETS A ZERO FRACTION.  A VALUE
029400*    THAT WILL NOT REDUCE TO DIGITS IS KEPT AS TEXT INSTEAD.
029500     MOVE    SPACES    TO   WK-C-MPTT-INT-PART
029600                             WK-C-MPTT-DEC-PART.
029700     UNSTRING MPTT-THRESHOLD-VALUE DELIMITED BY "."
029800         INTO WK-C-MPTT-INT-PART WK-C-MPTT-DEC-PART.
029900
030000     MOVE    WK-C-MPTT-INT-PART     TO    WK-C-MPTT-INT-HOLD.
030100     INSPECT WK-C-MPTT-INT-HOLD REPLACING LEADING SPACE BY ZERO.
030200
030300     MOVE    WK-C-MPTT-DEC-PART     TO    WK-C-MPTT-DEC-HOLD.
030400     INSPECT WK-C-MPTT-DEC-HOLD REPLACING TRAILING SPACE BY ZERO.
030500
030600     SET     WK-C-PARSE-OK          TO    TRUE.
030700     IF  WK-C-MPTT-INT-HOLD IS NOT NUMERIC
030800         SET  WK-C-PARSE-FAILED     TO    TRUE.
030900     IF  WK-C-MPTT-DEC-HOLD IS NOT NUMERIC
031000         SET  WK-C-PARSE-FAILED     TO    TRUE.
031100
031200     IF  WK-C-PARSE-FAILED
031300         DISPLAY "FRDVMPTT - VALUE WILL NOT PARSE AS NUMERIC - "
031400                 "KEY " MPTT-THRESHOLD-KEY " VALUE "
031500                 MPTT-THRESHOLD-VALUE " - KEPT AS TEXT"
031600         PERFORM C300-STORE-TEXT-VALUE
031700            THRU C399-STORE-TEXT-VALUE-EX
031800         GO TO C199-PARSE-DECIMAL-VALUE-EX.
031900
032000     MOVE    WK-C-MPTT-INT-HOLD     TO    WK-N-MPTT-INT-NUM.
032100     MOVE    WK-C-MPTT-DEC-HOLD     TO    WK-N-MPTT-DEC-NUM.
032200     COMPUTE WK-N-MPTT-DEC-FRACT ROUNDED =
032300             WK-N-MPTT-DEC-NUM / 10000.
032400     SET     WK-C-MPTT-KIND (WK-X-MPTT-IDX)      TO    "N".
032500     COMPUTE WK-N-MPTT-NUM-VALUE (WK-X-MPTT-IDX) ROUNDED =
032600             WK-N-MPTT-INT-NUM + WK-N-MPTT-DEC-FRACT.
032700
032800 C199-PARSE-DECIMAL-VALUE-EX.
032900     EXIT.
033000
033100*----------------------------------------------------------------*
033200 C200-PARSE-BOOLEAN-VALUE.
033300*----------------------------------------------------------------*
033400*    A BOOLEAN VALUE IS "TRUE" ONLY WHEN THE RAW TEXT IS THE
033500*    LITERAL "TRUE" (CASE-INSENSITIVE); EVERY OTHER RAW TEXT
033600*    (INCLUDING "FALSE" OR GARBAGE) PARSES AS FALSE - A BOOLEAN
033700*    VALUE NEVER FAILS TO PARSE.
033800     MOVE    SPACES    TO   WK-C-TYPE-UPPER.
033900     MOVE    MPTT-THRESHOLD-VALUE   TO    WK-C-TYPE-UPPER.
034000     INSPECT WK-C-TYPE-UPPER CONVERTING
034100             "abcdefghijklmnopqrstuvwxyz" TO
034200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034300
034400     SET     WK-C-MPTT-KIND (WK-X-MPTT-IDX)       TO    "B".
034500     IF  WK-C-TYPE-UPPER (1:4) = "TRUE"
034600         MOVE "Y" TO WK-C-MPTT-BOOL-VALUE (WK-X-MPTT-IDX)
034700     ELSE
034800         MOVE "N" TO WK-C-MPTT-BOOL-VALUE (WK-X-MPTT-IDX).
034900
035000 C299-PARSE-BOOLEAN-VALUE-EX.
035100     EXIT.
035200
035300*----------------------------------------------------------------*
035400 C300-STORE-TEXT-VALUE.
035500*----------------------------------------------------------------*
035600     SET     WK-C-MPTT-KIND (WK-X-MPTT-IDX)       TO    "T".
035700     MOVE    MPTT-THRESHOLD-VALUE   TO
035800             WK-C-MPTT-TEXT-VALUE (WK-X-MPTT-IDX).
035900
036000 C399-STORE-TEXT-VALUE-EX.
036100     EXIT.
036200
036300*----------------------------------------------------------------*
036400 C900-DEFAULT-WHOLE-TABLE.
036500*----------------------------------------------------------------*
036600*    ALL-OR-NOTHING REPLACEMENT - EVERY ENTRY LOADED FROM THE
036700*    FILE (IF ANY) IS DISCARDED IN FAVOUR OF THE 16-KEY DEFAULT
036800*    TABLE WHEN NO ACTIVE ROW MADE IT INTO THE RUNTIME TABLE.
036900     MOVE    ZERO      TO   WK-N-MPTT-TABLE-COUNT.
037000     PERFORM C910-COPY-ONE-DEFAULT
037100        VARYING WS-X-DFLT-MPTT-IDX FROM 1 BY 1
037200        UNTIL   WS-X-DFLT-MPTT-IDX > 16.
037300     MOVE    16        TO   WK-N-MPTT-ROWS-DFLTED.
037400
037500 C999-DEFAULT-WHOLE-TABLE-EX.
037600     EXIT.
037700
037800*----------------------------------------------------------------*
037900 C910-COPY-ONE-DEFAULT.
038000*----------------------------------------------------------------*
038100     ADD     1                      TO    WK-N-MPTT-TABLE-COUNT.
038200     SET     WK-X-MPTT-IDX          TO    WK-N-MPTT-TABLE-COUNT.
038300     MOVE    WS-DFLT-MPTT-KEY (WS-X-DFLT-MPTT-IDX)  TO
038400             WK-C-MPTT-KEY (WK-X-MPTT-IDX).
038500     SET     WK-C-MPTT-KIND (WK-X-MPTT-IDX)         TO    "N".
038600     MOVE    WS-DFLT-MPTT-VALUE (WS-X-DFLT-MPTT-IDX) TO
038700             WK-N-MPTT-NUM-VALUE (WK-X-MPTT-IDX).
038800
038900 C919-COPY-ONE-DEFAULT-EX.
039000     EXIT.
039100*---------------------------------------------------------------*
039200*                   PROGRAM SUBROUTINE                         *
039300*---------------------------------------------------------------*
039400 Y900-ABNORMAL-TERMINATION.
039500     PERFORM Z000-END-PROGRAM-ROUTINE
039600        THRU Z999-END-PROGRAM-ROUTINE-EX.
039700     GOBACK.
039800
039900 Z000-END-PROGRAM-ROUTINE.
040000     CONTINUE.
040100
040200 Z999-END-PROGRAM-ROUTINE-EX.
040300     EXIT.
040400
040500******************************************************************
040600************** END OF PROGRAM SOURCE -  FRDVMPTT ***************
040700******************************************************************
